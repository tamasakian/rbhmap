000100* **++ Area PREFIX - prefissi di specie unici estratti dalle              
000200* coppie                                                                  
000300* Popolata dal PREFIX LOADER (RBHL001): raccolta dei prefissi             
000400* unici, ordinamento ascendente e verifica che siano esattamente          
000500* due.                                                                    
000600* Stessa tecnica di area a lunghezza variabile con contatore              
000700* separato gia' in uso presso il reparto per le altre tabelle.            
000800 01 RBH-PREFIX-AREA.                                                      
000900   03 RBH-PREFIX-TOT            PIC 9(2) COMP  VALUE ZERO.                
001000   03 RBH-PREFIX-TB.                                                      
001100     05 RBH-PREFIX-ENTRY OCCURS 0 TO 50                                   
001200                          DEPENDING ON RBH-PREFIX-TOT                     
001300                          INDEXED BY RBH-PREFIX-IDX.                      
001400       10 RBH-PREFIX-VALUE      PIC X(50).                                
001500   03 RBH-PREFIX-VALID-SW       PIC X(01)      VALUE 'N'.                 
001600     88 RBH-PREFIX-COUNT-VALID       VALUE 'Y'.                           
001700     88 RBH-PREFIX-COUNT-INVALID     VALUE 'N'.                           
001800   03 FILLER                    PIC X(05)      VALUE SPACE.               
001900*                                                                         
002000* Vista numerica/alfa del totale dei prefissi trovati, usata per          
002100* comporre il messaggio di warning quando il totale non e' due.           
002200 01 RBH-PREFIX-CNT-DISPLAY.                                               
002300   03 RBH-PREFIX-CNT-N          PIC 9(2)       VALUE ZERO.                
002400 01 RBH-PREFIX-CNT-ALPHA REDEFINES RBH-PREFIX-CNT-DISPLAY.                
002500   03 RBH-PREFIX-CNT-X          PIC X(2).                                 
