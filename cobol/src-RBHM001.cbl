000100CBL OPT(2)                                                                
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.     RBHM001.                                                 
000400 AUTHOR.         ROSSI.                                                   
000500 INSTALLATION.   CED SVILUPPO APPLICATIVI.                                
000600 DATE-WRITTEN.   15/01/1990.                                              
000700 DATE-COMPILED.                                                           
000800 SECURITY.       USO INTERNO.                                             
000900*-----------------------------------------------------------------        
001000* RBHM001                                                                 
001100* **++ DRIVER del progetto RBHMAP (mappatura ortologhi reciproci -        
001200* Reciprocal Best Hit).  Legge il file HIT prodotto a monte               
001300* dal confronto a coppie, accumula le triple valide,                      
001400* richiama in sequenza l'EXTRACTOR (RBHX001) e il MAP WRITER              
001500* (RBHW001) e produce il file MAP di uscita.                              
001600*-----------------------------------------------------------------        
001700* REGISTRO DELLE MODIFICHE                                                
001800*-----------------------------------------------------------------        
001900* DATA       AUTORE   RICH.NR   DESCRIZIONE                               
002000* ---------- -------- --------- ---------------------------               
002100* 15/01/1990 ROSSI    RQ-4470   Prima emissione - lettura file            
002200*                               HIT, chiamata al PARSER per ogni          
002300*                               riga e orchestrazione del batch.          
002400* 14/07/1991 ROSSI    RQ-4614   Aggiunto lo scarto delle righe di         
002500*                               commento (primo carattere '#').           
002600* 03/10/1993 BIANCHI  RQ-5030   Aggiunto il controllo di capienza         
002700*                               sulla tabella HIT prima                   
002800*                               dell'accumulo.                            
002900* 18/11/1998 ESPOSITO RQ-6120   Adeguamento Anno 2000 - riepilogo         
003000*                               finale uniformato al formato a 4          
003100*                               cifre di reparto.                         
003200* 09/02/2001 CONTI    RQ-6390   Aggiunto controllo di file status         
003300*                               dopo ogni READ/OPEN/CLOSE sul file        
003400*                               HIT.                                      
003500* 14/05/2004 MARINO   RQ-6810   Uniformato il riepilogo finale al         
003600*                               formato standard richiesto dal            
003700*                               reparto qualita'.                         
003710* 22/03/2007 FERRARI  RQ-7240   Riscritti a raggio d'azione               
003720*                               (PERFORM ... THRU ...) il ciclo di        
003730*                               lettura del file HIT e lo scarto          
003740*                               delle righe di commento; gli              
003750*                               abort su errore di OPEN/READ/CALL         
003760*                               ora saltano con GO TO al paragrafo        
003770*                               9900-RAISE-ERROR come da standard         
003780*                               di reparto per i cicli EOF/errore.        
003800*-----------------------------------------------------------------        
003900 ENVIRONMENT DIVISION.                                                    
004000*                                                                         
004100 CONFIGURATION SECTION.                                                   
004200 SOURCE-COMPUTER.    IBM-370.                                             
004300 OBJECT-COMPUTER.    IBM-370.                                             
004400 SPECIAL-NAMES.                                                           
004500     CLASS DIGIT-VALID IS '0' THRU '9'.                                   
004600*                                                                         
004700 INPUT-OUTPUT SECTION.                                                    
004800 FILE-CONTROL.                                                            
004900     SELECT HIT-FILE                 ASSIGN TO HITIN                      
005000                                     ORGANIZATION LINE SEQUENTIAL         
005100                                     FILE STATUS HIT-FS.                  
005200**                                                                        
005300 DATA DIVISION.                                                           
005400*                                                                         
005500 FILE SECTION.                                                            
005600 FD HIT-FILE                        RECORDING F.                          
005700 01 HIT-FILE-REC.                                                         
005800   03 HIT-FILE-TEXT             PIC X(600).                               
005900   03 FILLER                    PIC X(004) VALUE SPACE.                   
006000*                                                                         
006100 WORKING-STORAGE SECTION.                                                 
006200 01 WK-LITERALS.                                                          
006300   03 WK-COMMENT-MARK           PIC X(01) VALUE '#'.                      
006400   03 WK-MAX-HITS               PIC 9(5) COMP VALUE 20000.                
006500   03 WK-PARSER-PGM             PIC X(08) VALUE 'RBHP001'.                
006600   03 WK-EXTRACTOR-PGM          PIC X(08) VALUE 'RBHX001'.                
006700   03 WK-MAP-WRITER-PGM         PIC X(08) VALUE 'RBHW001'.                
006800   03 FILLER                    PIC X(10) VALUE SPACE.                    
006900*                                                                         
007000* Tabella HIT accumulata durante la lettura sequenziale, tabella          
007100* delle coppie prodotta dall'EXTRACTOR e area di ritorno standard,        
007200* tutte proprieta' del DRIVER e passate per riferimento ai moduli         
007300* chiamati.                                                               
007400 COPY RBHMHIT.                                                            
007500 COPY RBHMPAR.                                                            
007600 COPY RBHMCR.                                                             
007700*                                                                         
007800* Vista numerica/alfa del totale righe lette, usata nel riepilogo         
007900* finale (stesso schema IDX-N / IDX-X gia' in uso in altri moduli).       
008000 01 WK-LINE-CNT-DISPLAY.                                                  
008100   03 WK-LINE-CNT-N              PIC 9(9) VALUE ZERO.                     
008200 01 WK-LINE-CNT-ALPHA REDEFINES WK-LINE-CNT-DISPLAY.                      
008300   03 WK-LINE-CNT-X              PIC X(9).                                
008400*                                                                         
008500 01 WK-COUNTERS.                                                          
008600   03 WK-LINE-CTR                PIC 9(9) COMP VALUE ZERO.                
008700   03 WK-VALID-CTR                PIC 9(9) COMP VALUE ZERO.               
008800   03 WK-REJECT-CTR               PIC 9(9) COMP VALUE ZERO.               
008900   03 FILLER                    PIC X(04) VALUE SPACE.                    
009000*                                                                         
009100 01 HIT-FS                      PIC X(02) VALUE SPACE.                    
009200   88 HIT-FS-OK                      VALUE '00'.                          
009300   88 HIT-FS-EOF                     VALUE '10'.                          
009400*                                                                         
009500 LOCAL-STORAGE SECTION.                                                   
009600 77 WK-SPARE-IDX                 PIC 9(9) COMP VALUE ZERO.                
009800*                                                                         
009900 PROCEDURE DIVISION.                                                      
010000*                                                                         
010011*-----------------------------------------------------------------        
010022* 0000-MAIN E' IL PARAGRAFO DI INGRESSO DEL BATCH.                        
010033* Orchestrazione dell'intero giro RBHMAP: inizializzazione delle          
010044* aree di lavoro, lettura del file HIT con accumulo delle triple          
010055* valide, chiamata in sequenza dell'EXTRACTOR e del MAP WRITER,           
010066* riepilogo finale a video. Nessuna logica di business vive qui:          
010077* ogni passo e' delegato al paragrafo di competenza.                      
010088*-----------------------------------------------------------------        
010100 0000-MAIN.                                                               
010200     DISPLAY ' ************** RBHM001 START **************'               
010300                                                                          
010400     PERFORM 1000-INITIALIZE                                              
010500                                                                          
010600     PERFORM 2000-READ-HIT-FILE                                           
010700                                                                          
010800     PERFORM 3000-CALL-EXTRACTOR                                          
010900                                                                          
011000     PERFORM 4000-CALL-MAP-WRITER                                         
011100                                                                          
011200     PERFORM 9000-TERMINATE                                               
011300                                                                          
011400     DISPLAY ' *************** RBHM001 END ***************'               
011500                                                                          
011600     GOBACK.                                                              
011700*                                                                         
011714*-----------------------------------------------------------------        
011728* 1000-INITIALIZE azzera le aree condivise con gli altri moduli           
011742* (tabella HIT, tabella coppie, area di ritorno standard) e i             
011756* contatori del riepilogo, cosi' che una riesecuzione del passo           
011770* non trascini residui della passata precedente.                          
011784*-----------------------------------------------------------------        
011800 1000-INITIALIZE.                                                         
011900     INITIALIZE RBH-HIT-AREA                                              
012000                RBH-PAIR-AREA                                             
012100                RBH-RESULT-AREA                                           
012200                                                                          
012300     MOVE ZERO                       TO WK-LINE-CTR                       
012400                                        WK-VALID-CTR                      
012500                                        WK-REJECT-CTR.                    
012600*                                                                         
012700*-----------------------------------------------------------------        
012800* lettura sequenziale del file HIT: scarta le righe di commento e         
012900* richiama il PARSER (RBHP001) per ogni riga rimanente                    
013000*-----------------------------------------------------------------        
013100 2000-READ-HIT-FILE.                                                      
013200     PERFORM 2100-OPEN-HIT-FILE                                           
013300                                                                          
013400     PERFORM 2200-READ-HIT-LINE                                           
013500                                                                          
013600     PERFORM 2300-PROCESS-ONE-LINE THRU 2300-EXIT                         
013700        UNTIL HIT-FS-EOF                                                  
013800                                                                          
013900     PERFORM 2900-CLOSE-HIT-FILE.                                         
014000*                                                                         
014016*-----------------------------------------------------------------        
014032* 2100-OPEN-HIT-FILE apre il file HIT in input. Sul file status           
014048* diverso da '00' il paragrafo abbandona il batch (GO TO al               
014064* paragrafo comune 9900-RAISE-ERROR) senza tentare la lettura.            
014080*-----------------------------------------------------------------        
014100 2100-OPEN-HIT-FILE.                                                      
014200     OPEN INPUT HIT-FILE                                                  
014300                                                                          
014400     IF NOT HIT-FS-OK                                                     
014500        DISPLAY 'HIT FILE OPEN ERROR - FS: ' HIT-FS                       
014600        GO TO 9900-RAISE-ERROR                                            
014700     END-IF.                                                              
014800*                                                                         
014814*-----------------------------------------------------------------        
014828* 2200-READ-HIT-LINE legge una riga del file HIT. Il file status          
014842* '10' (fine file) e' condizione normale di terminazione del              
014856* ciclo; qualunque altro status diverso da '00' e' errore e               
014870* provoca l'abort del batch tramite GO TO 9900-RAISE-ERROR.               
014884*-----------------------------------------------------------------        
014900 2200-READ-HIT-LINE.                                                      
015000     READ HIT-FILE                                                        
015100                                                                          
015200     IF NOT HIT-FS-OK AND NOT HIT-FS-EOF                                  
015300        DISPLAY 'HIT FILE READ ERROR - FS: ' HIT-FS                       
015400        GO TO 9900-RAISE-ERROR                                            
015500     END-IF.                                                              
015600*                                                                         
015700* 14/07/1991 ROSSI RQ-4614 - le righe di commento (primo carattere        
015800* '#') sono scartate senza passare dal PARSER.                            
015850* 22/03/2007 FERRARI RQ-7240 - riscritto a clausola di guardia:           
015870* le righe di commento saltano subito alla lettura successiva             
015890* tramite GO TO, senza attraversare l'IF di elaborazione, come            
015895* da nuovo standard di reparto sui cicli di lettura sequenziale.          
015900 2300-PROCESS-ONE-LINE.                                                   
016000     IF HIT-FILE-TEXT (1:1) EQUAL WK-COMMENT-MARK                         
016020        GO TO 2300-EXIT                                                   
016040     END-IF                                                               
016060                                                                          
016100        ADD 1                        TO WK-LINE-CTR                       
016200        PERFORM 2400-CALL-PARSER                                          
016300        PERFORM 2500-STORE-HIT-RESULT.                                    
016400*                                                                         
016420* Punto di uscita del paragrafo, raggiunto sia per caduta dalla           
016440* elaborazione normale sia per GO TO dalla riga di commento;              
016460* legge in ogni caso la riga successiva del file HIT.                     
016500 2300-EXIT.                                                               
016600     PERFORM 2200-READ-HIT-LINE.                                          
016700*                                                                         
016714*-----------------------------------------------------------------        
016728* 2400-CALL-PARSER richiama il PARSER (RBHP001) su una riga gia'          
016742* riconosciuta come non di commento. L'area di ritorno standard           
016756* viene azzerata prima della CALL cosi' che un vecchio esito non          
016770* venga scambiato per quello della riga corrente.                         
016784*-----------------------------------------------------------------        
016800 2400-CALL-PARSER.                                                        
016900     INITIALIZE RBH-HIT-TRIPLE                                            
017000                RBH-RESULT-AREA                                           
017100                                                                          
017200     CALL WK-PARSER-PGM USING HIT-FILE-TEXT                               
017300                             RBH-HIT-TRIPLE                               
017400                             RBH-RESULT-AREA                              
017500              ON EXCEPTION     PERFORM 2410-RAISE-PARSER-ERROR            
017600          NOT ON EXCEPTION     CONTINUE                                   
017700     END-CALL.                                                            
017800*                                                                         
017814*-----------------------------------------------------------------        
017828* 2410-RAISE-PARSER-ERROR intercetta la sola eccezione di CALL            
017842* (programma RBHP001 non trovato/non caricabile); un esito di             
017856* riga malformata NON passa da qui, e' gestito dall'area di               
017870* ritorno standard in 2500-STORE-HIT-RESULT.                              
017884*-----------------------------------------------------------------        
017900 2410-RAISE-PARSER-ERROR.                                                 
018000     DISPLAY 'CALL EXCEPTION WHEN CALLING ' WK-PARSER-PGM                 
018100     GO TO 9900-RAISE-ERROR.                                              
018200*                                                                         
018300* 03/10/1993 BIANCHI RQ-5030 - non si accumula oltre la capienza          
018400* della tabella HIT; la riga eccedente viene scartata come le             
018500* righe malformate.                                                       
018514*-----------------------------------------------------------------        
018528* 2500-STORE-HIT-RESULT valuta l'esito del PARSER: se l'area di           
018542* ritorno standard segnala riga valida, e c'e' ancora capienza            
018556* nella tabella HIT, la tripla viene accumulata; altrimenti la            
018570* riga e' scartata e conteggiata fra le RIGHE SCARTATE.                   
018584*-----------------------------------------------------------------        
018600 2500-STORE-HIT-RESULT.                                                   
018700     IF RBH-RESULT-OK                                                     
018800        IF RBH-HIT-TOT LESS WK-MAX-HITS                                   
018900           PERFORM 2510-APPEND-HIT-ENTRY                                  
019000        ELSE                                                              
019100           DISPLAY 'WARNING: HIT TABLE FULL - ROW DISCARDED'              
019200           ADD 1                     TO WK-REJECT-CTR                     
019300        END-IF                                                            
019400     ELSE                                                                 
019500        ADD 1                        TO WK-REJECT-CTR                     
019600     END-IF.                                                              
019700*                                                                         
019720*-----------------------------------------------------------------        
019740* 2510-APPEND-HIT-ENTRY accoda la tripla corrente in coda alla            
019760* tabella HIT (RBH-HIT-AREA) e aggiorna il contatore HIT VALIDI.          
019780*-----------------------------------------------------------------        
019800 2510-APPEND-HIT-ENTRY.                                                   
019900     ADD 1                           TO RBH-HIT-TOT                       
020000     MOVE RBH-HIT-QSEQID  TO RBH-HIT-E-QSEQID (RBH-HIT-TOT)               
020100     MOVE RBH-HIT-SSEQID  TO RBH-HIT-E-SSEQID (RBH-HIT-TOT)               
020200     MOVE RBH-HIT-SCORE   TO RBH-HIT-E-SCORE  (RBH-HIT-TOT)               
020300     ADD 1                           TO WK-VALID-CTR.                     
020400*                                                                         
020414*-----------------------------------------------------------------        
020428* 2900-CLOSE-HIT-FILE chiude il file HIT a fine lettura. Un file          
020442* status anomalo in chiusura viene solo segnalato a video: a              
020456* questo punto il file e' gia' stato letto per intero, quindi             
020470* non si giustifica l'abort del batch.                                    
020484*-----------------------------------------------------------------        
020500 2900-CLOSE-HIT-FILE.                                                     
020600     CLOSE HIT-FILE                                                       
020700                                                                          
020800     IF NOT HIT-FS-OK                                                     
020900        DISPLAY 'HIT FILE CLOSE ERROR - FS: ' HIT-FS                      
021000     END-IF.                                                              
021100*                                                                         
021200*-----------------------------------------------------------------        
021300* richiama l'EXTRACTOR per individuare i migliori hit reciproci           
021400*-----------------------------------------------------------------        
021416*-----------------------------------------------------------------        
021432* 3000-CALL-EXTRACTOR passa la tabella HIT accumulata e l'area            
021448* coppie (ancora vuota) all'EXTRACTOR (RBHX001), che vi scrive            
021464* le coppie di ortologhi reciproci individuate.                           
021480*-----------------------------------------------------------------        
021500 3000-CALL-EXTRACTOR.                                                     
021600     CALL WK-EXTRACTOR-PGM USING RBH-HIT-AREA                             
021700                                 RBH-PAIR-AREA                            
021800                                 RBH-RESULT-AREA                          
021900              ON EXCEPTION     PERFORM 3100-RAISE-EXTRACTOR-ERROR         
022000          NOT ON EXCEPTION     CONTINUE                                   
022100     END-CALL.                                                            
022200*                                                                         
022300 3100-RAISE-EXTRACTOR-ERROR.                                              
022400     DISPLAY 'CALL EXCEPTION WHEN CALLING ' WK-EXTRACTOR-PGM              
022500     GO TO 9900-RAISE-ERROR.                                              
022600*                                                                         
022700*-----------------------------------------------------------------        
022800* richiama il MAP WRITER per produrre il file di uscita                   
022900*-----------------------------------------------------------------        
022916*-----------------------------------------------------------------        
022932* 4000-CALL-MAP-WRITER passa la tabella coppie al MAP WRITER              
022948* (RBHW001), che a sua volta richiama il PREFIX LOADER (RBHL001)          
022964* e produce il file MAP di uscita con intestazione e dettagli.            
022980*-----------------------------------------------------------------        
023000 4000-CALL-MAP-WRITER.                                                    
023100     CALL WK-MAP-WRITER-PGM USING RBH-PAIR-AREA                           
023200                                  RBH-RESULT-AREA                         
023300              ON EXCEPTION     PERFORM 4100-RAISE-MAP-WRITER-ERROR        
023400          NOT ON EXCEPTION     CONTINUE                                   
023500     END-CALL.                                                            
023600*                                                                         
023700 4100-RAISE-MAP-WRITER-ERROR.                                             
023800     DISPLAY 'CALL EXCEPTION WHEN CALLING ' WK-MAP-WRITER-PGM             
023900     GO TO 9900-RAISE-ERROR.                                              
024000*                                                                         
024100*-----------------------------------------------------------------        
024200* riepilogo finale del batch                                              
024300*-----------------------------------------------------------------        
024400* 14/05/2004 MARINO RQ-6810 - riepilogo uniformato al formato             
024500* standard richiesto dal reparto qualita'.                                
024514*-----------------------------------------------------------------        
024528* 9000-TERMINATE stampa il riepilogo di fine batch: righe lette,          
024542* hit validi, righe scartate e coppie reciproche individuate.             
024556* Formato allineato allo standard di reparto per i riepiloghi             
024570* di fine job (vedi REGISTRO DELLE MODIFICHE, voce MARINO 2004).          
024584*-----------------------------------------------------------------        
024600 9000-TERMINATE.                                                          
024700     MOVE WK-LINE-CTR                TO WK-LINE-CNT-N                     
024800     DISPLAY ' '                                                          
024900     DISPLAY '************* RIEPILOGO BATCH RBHMAP *************'         
025000     DISPLAY '* RIGHE LETTE:      ' WK-LINE-CTR                           
025100     DISPLAY '* HIT VALIDI:       ' WK-VALID-CTR                          
025200     DISPLAY '* RIGHE SCARTATE:   ' WK-REJECT-CTR                         
025300     DISPLAY '* COPPIE RECIPROCHE:' RBH-PAIR-TOT                          
025400     DISPLAY '**************************************************'         
025500     DISPLAY ' '.                                                         
025600*                                                                         
025612*-----------------------------------------------------------------        
025624* 9900-RAISE-ERROR E' IL PUNTO DI ABORT UNICO DEL PROGRAMMA.              
025636* Raggiunto con GO TO (mai con PERFORM, non essendoci ritorno             
025648* possibile) da ogni paragrafo che rilevi un errore non                   
025660* recuperabile: imposta il RETURN-CODE di batch e termina con             
025672* GOBACK. Nessun altro paragrafo del programma effettua GOBACK.           
025684*-----------------------------------------------------------------        
025700 9900-RAISE-ERROR.                                                        
025800     MOVE 8                          TO RETURN-CODE.                      
025900     GOBACK.                                                              
