000100* **++ Area PAIR - tabella delle coppie RBH (reciprocal best hit)         
000200* Ogni riga tiene la coppia canonica (minore, maggiore) in ordine         
000300* di collazione byte, cosi' come prodotta dall'EXTRACTOR (RBHX001)        
000400* e consumata dal PREFIX LOADER (RBHL001) e dal MAP WRITER                
000500* (RBHW001).                                                              
000600* Stesso schema OCCURS ... DEPENDING ON gia' adottato per la              
000700* tabella a occorrenza variabile in uso presso il reparto per             
000800* le altre aree interne.                                                  
000900 01 RBH-PAIR-AREA.                                                        
001000   03 RBH-PAIR-TOT              PIC 9(9) COMP  VALUE ZERO.                
001100   03 RBH-PAIR-TB.                                                        
001200     05 RBH-PAIR-ENTRY OCCURS 0 TO 10000                                  
001300                        DEPENDING ON RBH-PAIR-TOT                         
001400                        INDEXED BY RBH-PAIR-IDX.                          
001500       10 RBH-PAIR-LO           PIC X(50).                                
001600       10 RBH-PAIR-HI           PIC X(50).                                
001700       10 FILLER                PIC X(04).                                
001800   03 FILLER                    PIC X(04)      VALUE SPACE.               
001900*                                                                         
002000* Area di lavoro per il confronto rapido di una coppia candidata          
002100* con quelle gia' registrate: le due meta' (LO/HI) sono viste             
002200* anche come un'unica chiave combinata di 100 byte per un solo            
002300* confronto anziche' due.                                                 
002400 01 RBH-PAIR-SCRATCH.                                                     
002500   03 RBH-PAIR-SCRATCH-LO       PIC X(50)      VALUE SPACE.               
002600   03 RBH-PAIR-SCRATCH-HI       PIC X(50)      VALUE SPACE.               
002700 01 RBH-PAIR-SCRATCH-KEY REDEFINES RBH-PAIR-SCRATCH.                      
002800   03 RBH-PAIR-SCRATCH-COMBINED PIC X(100).                               
