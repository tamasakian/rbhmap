000100* **++ Area HIT - tripla di un singolo hit e tabella dei                  
000200* migliori hit                                                            
000300* Usata dal DRIVER (RBHM001) per accumulare le triple valide lette        
000400* dal file HIT, dal PARSER (RBHP001) per restituire una tripla e          
000500* dall'EXTRACTOR (RBHX001) per ricevere la tabella completa in            
000600* ingresso.  Layout adattato dallo stesso schema di area a                
000700* lunghezza variabile gia' in uso presso il reparto (stesso               
000800* contatore OCCURS ... DEPENDING ON).                                     
000900 01 RBH-HIT-TRIPLE.                                                       
001000   03 RBH-HIT-QSEQID           PIC X(50)      VALUE SPACE.                
001100   03 RBH-HIT-SSEQID           PIC X(50)      VALUE SPACE.                
001200   03 RBH-HIT-SCORE            PIC S9(7)V9(3) VALUE ZERO.                 
001300   03 RBH-HIT-SCORE-X REDEFINES RBH-HIT-SCORE                             
001400                                PIC X(11).                                
001500   03 FILLER                   PIC X(08)      VALUE SPACE.                
001600*                                                                         
001700* Vista numerica/alfa di un indice di tabella, usata quando               
001800* occorre comporre in DISPLAY la posizione della riga difettosa           
001900* (stesso schema IDX-N / IDX-X gia' in uso in altri moduli RBHxxx).       
002000 01 RBH-HIT-IDX-DISPLAY.                                                  
002100   03 RBH-HIT-IDX-N             PIC 9(9)       VALUE ZERO.                
002200 01 RBH-HIT-IDX-ALPHA REDEFINES RBH-HIT-IDX-DISPLAY.                      
002300   03 RBH-HIT-IDX-X             PIC X(9).                                 
002400*                                                                         
002500* Tabella dei trovati validi accumulata dal DRIVER durante la             
002600* lettura sequenziale del file HIT, passata all'EXTRACTOR per le          
002700* due passate (miglior hit / reciprocita').                               
002800 01 RBH-HIT-AREA.                                                         
002900   03 RBH-HIT-TOT               PIC 9(9) COMP  VALUE ZERO.                
003000   03 RBH-HIT-TB.                                                         
003100     05 RBH-HIT-ENTRY OCCURS 0 TO 20000                                   
003200                       DEPENDING ON RBH-HIT-TOT                           
003300                       INDEXED BY RBH-HIT-IDX.                            
003400       10 RBH-HIT-E-QSEQID      PIC X(50).                                
003500       10 RBH-HIT-E-SSEQID      PIC X(50).                                
003600       10 RBH-HIT-E-SCORE       PIC S9(7)V9(3).                           
003700       10 FILLER                PIC X(05).                                
003800   03 FILLER                    PIC X(04)      VALUE SPACE.               
