000100CBL OPT(2)                                                                
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.     RBHW001.                                                 
000400 AUTHOR.         FERRARI.                                                 
000500 INSTALLATION.   CED SVILUPPO APPLICATIVI.                                
000600 DATE-WRITTEN.   05/02/1990.                                              
000700 DATE-COMPILED.                                                           
000800 SECURITY.       USO INTERNO.                                             
000900*-----------------------------------------------------------------        
001000* RBHW001                                                                 
001100* **++ MAP WRITER per il progetto RBHMAP (mappatura ortologhi             
001200* reciproci - Reciprocal Best Hit).  Riceve la tabella delle              
001300* coppie RBH, richiama il PREFIX LOADER (RBHL001) e produce il            
001400* file MAP con le due righe di intestazione e una riga di                 
001500* dettaglio per ciascuna coppia.                                          
001600*-----------------------------------------------------------------        
001700* REGISTRO DELLE MODIFICHE                                                
001800*-----------------------------------------------------------------        
001900* DATA       AUTORE   RICH.NR   DESCRIZIONE                               
002000* ---------- -------- --------- ---------------------------               
002100* 05/02/1990 FERRARI  RQ-4474   Prima emissione - intestazioni            
002200*                               e righe di dettaglio del file             
002300*                               MAP.                                      
002400* 14/07/1991 FERRARI  RQ-4616   Aggiunto il controllo di coppie           
002500*                               vuote prima di aprire il file             
002600*                               MAP in uscita.                            
002700* 21/09/1993 ROSSI    RQ-5017   Corretta la regola di ordine              
002800*                               delle colonne di dettaglio in             
002900*                               base al prefisso maggiore.                
003000* 18/11/1998 ESPOSITO RQ-6123   Adeguamento Anno 2000 - messaggi          
003100*                               di warning e di errore uniformati         
003200*                               al formato a 4 cifre di reparto.          
003300* 09/02/2001 CONTI    RQ-6393   Aggiunto controllo di file status         
003400*                               dopo ogni WRITE sul file MAP.             
003500* 14/05/2004 MARINO   RQ-6814   Uniformati i messaggi WARNING al          
003600*                               testo standard richiesto dal              
003700*                               reparto qualita'.                         
003750* 22/03/2007 FERRARI  RQ-7252   Riscritta a clausola di guardia           
003760*                               (GO TO 0000-EXIT) la cascata di           
003770*                               IF annidati in 0000-MAIN; il ciclo        
003780*                               di scrittura del dettaglio ora usa        
003790*                               raggio d'azione (PERFORM ... THRU         
003795*                               ...) come da standard di reparto.         
003800*-----------------------------------------------------------------        
003900 ENVIRONMENT DIVISION.                                                    
004000*-----------------------------------------------------------------        
004020* CONFIGURATION SECTION - nessuna caratteristica di macchina              
004040* particolare richiesta dal modulo; presente solo per rispettare          
004060* la scaletta di divisione standard del reparto, comune a tutti           
004080* i moduli RBHxxx.                                                        
004090*-----------------------------------------------------------------        
004100 CONFIGURATION SECTION.                                                   
004200 SOURCE-COMPUTER.    IBM-370.                                             
004300 OBJECT-COMPUTER.    IBM-370.                                             
004400 SPECIAL-NAMES.                                                           
004500* classe di appoggio, non usata per il calcolo ma mantenuta per           
004600* uniformita' con gli altri moduli RBHxxx                                 
004700     CLASS DIGIT-VALID IS '0' THRU '9'.                                   
004800*                                                                         
004900 INPUT-OUTPUT SECTION.                                                    
004950*-----------------------------------------------------------------        
004960* unico file proprio del modulo: il file MAP prodotto in uscita.          
004970* Le tabelle coppie/prefissi arrivano invece in LINKAGE SECTION           
004980* dai chiamanti RBHM001/RBHL001.                                          
004990*-----------------------------------------------------------------        
005000 FILE-CONTROL.                                                            
005100     SELECT MAP-FILE                 ASSIGN TO MAPOUT                     
005200                                     ORGANIZATION LINE SEQUENTIAL         
005300                                     FILE STATUS MAP-FS.                  
005400**                                                                        
005500 DATA DIVISION.                                                           
005600*                                                                         
005700 FILE SECTION.                                                            
005750* record del file MAP: 196 caratteri di testo utile piu' un               
005760* riempitivo a fine record, come da standard di reparto per i             
005770* file a lunghezza fissa                                                  
005800 FD MAP-FILE                        RECORDING F.                          
005900 01 MAP-FILE-REC.                                                         
006000   03 MAP-FILE-TEXT             PIC X(196).                               
006100   03 FILLER                    PIC X(004) VALUE SPACE.                   
006200*                                                                         
006250*-----------------------------------------------------------------        
006260* Letterali di servizio: separatore di prefisso, TAB e '#' del            
006270* formato del file MAP, nome del PREFIX LOADER chiamato via CALL          
006280* dinamica.                                                               
006290*-----------------------------------------------------------------        
006300 WORKING-STORAGE SECTION.                                                 
006400 01 WK-LITERALS.                                                          
006500   03 WK-UNDERSCORE             PIC X(01) VALUE '_'.                      
006600   03 WK-TAB                    PIC X(01) VALUE X'09'.                    
006700   03 WK-HASH                   PIC X(01) VALUE '#'.                      
006800   03 WK-HDR1-TEXT              PIC X(22)                                 
006900                                 VALUE '# Reciprocal Best Hits'.          
007000   03 WK-HDR1-LEN               PIC 9(4) COMP VALUE 22.                   
007100   03 WK-PREFIX-LOADER-PGM      PIC X(08) VALUE 'RBHL001'.                
007200   03 FILLER                    PIC X(10) VALUE SPACE.                    
007300*                                                                         
007320*-----------------------------------------------------------------        
007340* Area di composizione della riga corrente, riusata sia per le            
007360* due intestazioni sia per ciascuna riga di dettaglio prima della         
007380* WRITE (stesso schema di composizione in working-storage gia'            
007390* seguito dagli altri moduli RBHxxx).                                     
007395*-----------------------------------------------------------------        
007400 01 WS-MAP-LINE-AREA.                                                     
007500   03 WS-MAP-LINE-TEXT          PIC X(196) VALUE SPACE.                   
007600   03 FILLER                    PIC X(04) VALUE SPACE.                    
007700*                                                                         
007720*-----------------------------------------------------------------        
007740* Area di lavoro per prefisso/suffisso di ciascun membro della            
007760* coppia corrente e per le due colonne di dettaglio gia' ordinate         
007780* secondo la regola del prefisso maggiore (vedi 5120).                    
007790*-----------------------------------------------------------------        
007800 01 WK-PAIR-PREFIX-AREA.                                                  
007900   03 WK-LO-PREFIX              PIC X(50) VALUE SPACE.                    
008000   03 WK-HI-PREFIX              PIC X(50) VALUE SPACE.                    
008100   03 WK-LO-SUFFIX               PIC X(49) VALUE SPACE.                   
008200   03 WK-HI-SUFFIX               PIC X(49) VALUE SPACE.                   
008300   03 WK-DETAIL-COL1             PIC X(49) VALUE SPACE.                   
008400   03 WK-DETAIL-COL2             PIC X(49) VALUE SPACE.                   
008500   03 FILLER                    PIC X(02) VALUE SPACE.                    
008600*                                                                         
008700* Tabella dei prefissi distinti, caricata dal PREFIX LOADER               
008800* (RBHL001) prima di scrivere la seconda riga di intestazione.            
008900 COPY RBHMPFX.                                                            
009000*                                                                         
009100* Vista numerica/alfa del totale coppie, usata solo nei messaggi          
009200* diagnostici disattivati in produzione (stesso schema IDX-N /            
009300* IDX-X gia' in uso in altri moduli RBHxxx).                              
009400 01 WK-PAIR-CNT-DISPLAY.                                                  
009500   03 WK-PAIR-CNT-N              PIC 9(9) VALUE ZERO.                     
009600 01 WK-PAIR-CNT-ALPHA REDEFINES WK-PAIR-CNT-DISPLAY.                      
009700   03 WK-PAIR-CNT-X              PIC X(9).                                
009800*                                                                         
009900* Vista numerica/alfa della posizione corrente nel file MAP,              
010000* usata solo nei messaggi diagnostici disattivati in produzione.          
010100 01 WK-REC-CNT-DISPLAY.                                                   
010200   03 WK-REC-CNT-N               PIC 9(4) VALUE ZERO.                     
010300 01 WK-REC-CNT-ALPHA REDEFINES WK-REC-CNT-DISPLAY.                        
010400   03 WK-REC-CNT-X               PIC X(4).                                
010500*                                                                         
010520*-----------------------------------------------------------------        
010540* Codice di stato del file MAP, verificato dopo OPEN/WRITE/CLOSE          
010560* come richiesto dal reparto qualita' (CONTI RQ-6393, 09/02/2001).        
010580*-----------------------------------------------------------------        
010600 01 MAP-FS                      PIC X(02) VALUE SPACE.                    
010700   88 MAP-FS-OK                      VALUE '00'.                          
010800*                                                                         
010820*-----------------------------------------------------------------        
010840* LOCAL-STORAGE SECTION - indici e lunghezze di lavoro; nessuno           
010860* stato sopravvive fra invocazioni successive del sottoprogramma.         
010880*-----------------------------------------------------------------        
010900 LOCAL-STORAGE SECTION.                                                   
010920* posizione corrente nella STRING della riga MAP in composizione,         
010930* dichiarata a livello 77 come da nuovo standard di reparto per           
010940* gli scalari isolati (il modulo non la raggruppa piu' sotto              
010945* LS-UTILS)                                                               
010950 77 WK-LINE-POS                 PIC 9(4) COMP VALUE ZERO.                 
010960* indice della coppia corrente e lunghezze di prefisso/suffisso           
011000 01 LS-UTILS.                                                             
011100   03 WK-PAIR-IDX               PIC 9(9) COMP VALUE ZERO.                 
011300   03 WK-LO-PREFIX-LEN          PIC 9(4) COMP VALUE ZERO.                 
011400   03 WK-HI-PREFIX-LEN          PIC 9(4) COMP VALUE ZERO.                 
011500   03 WK-LO-SUFFIX-LEN          PIC 9(4) COMP VALUE ZERO.                 
011600   03 WK-HI-SUFFIX-LEN          PIC 9(4) COMP VALUE ZERO.                 
011700*                                                                         
011720*-----------------------------------------------------------------        
011740* LINKAGE SECTION - tabella coppie in ingresso (RBHMPAR, prodotta         
011760* da RBHX001) e area di ritorno condivisa (RBHMCR), passate per           
011780* riferimento dal chiamante RBHM001.                                      
011790*-----------------------------------------------------------------        
011800 LINKAGE SECTION.                                                         
011900 COPY RBHMPAR.                                                            
012000 COPY RBHMCR.                                                             
012100*                                                                         
012150*-----------------------------------------------------------------        
012160* PARAGRAFO PRINCIPALE - controlla che ci siano coppie da scrivere,       
012170* richiama il PREFIX LOADER, poi apre il file MAP, scrive le due          
012180* intestazioni e una riga per coppia, infine chiude il file.              
012190*-----------------------------------------------------------------        
012200 PROCEDURE DIVISION USING RBH-PAIR-AREA                                   
012300                          RBH-RESULT-AREA.                                
012400*                                                                         
012500 0000-MAIN.                                                               
012600     MOVE ZERO                       TO RBH-RESULT                        
012700                                                                          
012800     PERFORM 1000-CHECK-EMPTY-PAIRS                                       
012850* 22/03/2007 FERRARI RQ-7252 - riscritta a clausola di guardia            
012860* (GO TO 0000-EXIT) la cascata di IF annidati che condizionava            
012870* apertura file, intestazioni, dettaglio e chiusura al doppio             
012880* esito positivo del controllo coppie vuote e della CALL al               
012890* PREFIX LOADER.                                                          
012900     IF NOT RBH-RESULT-OK                                                 
012905        GO TO 0000-EXIT                                                   
012910     END-IF                                                               
013000     PERFORM 2000-CALL-PREFIX-LOADER                                      
013050     IF NOT RBH-RESULT-OK                                                 
013060        GO TO 0000-EXIT                                                   
013070     END-IF                                                               
013300     PERFORM 3000-OPEN-MAP-FILE                                           
013400     PERFORM 4000-WRITE-HEADERS                                           
013500     PERFORM 5000-WRITE-DETAIL-LINES                                      
013600     PERFORM 6000-CLOSE-MAP-FILE.                                         
013900*                                                                         
013950 0000-EXIT.                                                               
013960     GOBACK.                                                              
014100*                                                                         
014120*-----------------------------------------------------------------        
014140* Se la tabella coppie e' vuota non ha senso proseguire: si evita         
014160* di aprire il file MAP e di chiamare inutilmente il PREFIX               
014180* LOADER su una tabella senza contenuto.                                  
014190*-----------------------------------------------------------------        
014200* 14/07/1991 FERRARI RQ-4616 - se non ci sono coppie reciproche           
014300* non si apre nemmeno il file MAP in uscita.                              
014400 1000-CHECK-EMPTY-PAIRS.                                                  
014500     IF RBH-PAIR-TOT EQUAL ZERO                                           
014600        MOVE 1                       TO RBH-RESULT                        
014700        MOVE 'WARNING: NO RECIPROCAL BEST HITS FOUND.'                    
014800                                     TO RBH-DESCRIPTION                   
014900        DISPLAY RBH-DESCRIPTION                                           
015000     END-IF.                                                              
015100*                                                                         
015120*-----------------------------------------------------------------        
015140* Richiama il PREFIX LOADER (RBHL001) per ricavare i due prefissi         
015160* di specie distinti dalla tabella coppie, gia' ordinati in modo          
015180* ascendente per la seconda riga di intestazione (vedi 4200).             
015190*-----------------------------------------------------------------        
015200 2000-CALL-PREFIX-LOADER.                                                 
015300     MOVE ZERO                       TO RBH-PREFIX-TOT                    
015400     CALL WK-PREFIX-LOADER-PGM USING RBH-PAIR-AREA                        
015500                                     RBH-PREFIX-AREA                      
015600                                     RBH-RESULT-AREA                      
015700              ON EXCEPTION     PERFORM 2100-RAISE-CALL-ERROR              
015800          NOT ON EXCEPTION     CONTINUE                                   
015900     END-CALL.                                                            
016000*                                                                         
016020*-----------------------------------------------------------------        
016040* La CALL al PREFIX LOADER e' l'unica CALL dinamica del modulo;           
016060* un'eccezione qui indica quasi sempre che il programma RBHL001           
016080* non e' presente nella libreria di load a run-time.                      
016090*-----------------------------------------------------------------        
016100 2100-RAISE-CALL-ERROR.                                                   
016200     MOVE 50                         TO RBH-RESULT                        
016300     STRING 'CALL FOR PROGRAM '      DELIMITED BY SIZE                    
016400            WK-PREFIX-LOADER-PGM     DELIMITED BY SIZE                    
016500            ' RAISED AN EXCEPTION'   DELIMITED BY SIZE                    
016600       INTO RBH-DESCRIPTION                                               
016700     DISPLAY RBH-DESCRIPTION.                                             
016800*                                                                         
016820*-----------------------------------------------------------------        
016840* Apre il file MAP in scrittura; l'eventuale errore di OPEN               
016860* abortisce subito con GOBACK, come da standard di reparto per            
016880* i moduli che non possiedono un paragrafo di terminazione unico.         
016890*-----------------------------------------------------------------        
016900 3000-OPEN-MAP-FILE.                                                      
017000     OPEN OUTPUT MAP-FILE                                                 
017100                                                                          
017200     IF NOT MAP-FS-OK                                                     
017300        MOVE 51                      TO RBH-RESULT                        
017400        DISPLAY 'MAP FILE OPEN ERROR - FS: ' MAP-FS                       
017500        MOVE 'ERROR: MAP FILE OPEN FAILED.' TO RBH-DESCRIPTION            
017600        GOBACK                                                            
017700     END-IF.                                                              
017750* apertura fallita: GOBACK immediato, come da standard di reparto         
017760* per gli abort su file di output non ancora aperti con successo          
017800*                                                                         
017900* riga scritta con successo: aggiorna il file MAP e verifica lo           
018000* stato del file, come richiesto dal reparto qualita' dal                 
018100* 09/02/2001 (CONTI RQ-6393)                                              
018200 3900-WRITE-CURRENT-RECORD.                                               
018300     MOVE WS-MAP-LINE-AREA           TO MAP-FILE-REC                      
018400     WRITE MAP-FILE-REC                                                   
018500                                                                          
018600     IF NOT MAP-FS-OK                                                     
018700        MOVE 52                      TO RBH-RESULT                        
018800        DISPLAY 'MAP FILE WRITE ERROR - FS: ' MAP-FS                      
018900        PERFORM 6000-CLOSE-MAP-FILE                                       
019000        GOBACK                                                            
019100     END-IF.                                                              
019200*                                                                         
019220*-----------------------------------------------------------------        
019240* Scrive le due righe di intestazione del file MAP: la riga fissa         
019260* con il nome del report e la riga con i due prefissi di specie.          
019280*-----------------------------------------------------------------        
019300 4000-WRITE-HEADERS.                                                      
019400     PERFORM 4100-WRITE-HEADER-LINE-1                                     
019500     PERFORM 4200-WRITE-HEADER-LINE-2.                                    
019600*                                                                         
019620*-----------------------------------------------------------------        
019640* riga di intestazione 1 = testo fisso costante, identico per             
019660* ogni file MAP prodotto dal reparto; nessun calcolo, solo copia          
019680* del letterale in WK-HDR1-TEXT sulla riga di uscita                      
019690*-----------------------------------------------------------------        
019700 4100-WRITE-HEADER-LINE-1.                                                
019800     MOVE SPACE                      TO WS-MAP-LINE-TEXT                  
019900     MOVE WK-HDR1-TEXT               TO WS-MAP-LINE-TEXT                  
020000     PERFORM 3900-WRITE-CURRENT-RECORD.                                   
020100*                                                                         
020200* header 2 = '#' TAB prefisso-minore TAB prefisso-maggiore, cosi'         
020300* come gia' ordinati dal PREFIX LOADER                                    
020400 4200-WRITE-HEADER-LINE-2.                                                
020500     MOVE SPACE                      TO WS-MAP-LINE-TEXT                  
020600     MOVE 1                          TO WK-LINE-POS                       
020700     STRING WK-HASH                          DELIMITED BY SIZE            
020800            WK-TAB                           DELIMITED BY SIZE            
020900            RBH-PREFIX-VALUE (1)             DELIMITED BY SPACE           
021000            WK-TAB                           DELIMITED BY SIZE            
021100            RBH-PREFIX-VALUE (2)             DELIMITED BY SPACE           
021200       INTO WS-MAP-LINE-TEXT                                              
021300       POINTER WK-LINE-POS                                                
021400     END-STRING                                                           
021500     PERFORM 3900-WRITE-CURRENT-RECORD.                                   
021600*                                                                         
021620*-----------------------------------------------------------------        
021640* Scrive una riga di dettaglio per ciascuna coppia reciproca              
021660* presente nella tabella, in raggio d'azione con il proprio               
021680* punto di uscita (vedi 5100-EXIT sotto), come da standard di             
021690* reparto per i cicli PERFORM VARYING su paragrafi articolati.            
021695*-----------------------------------------------------------------        
021700 5000-WRITE-DETAIL-LINES.                                                 
021800     PERFORM 5100-WRITE-ONE-DETAIL-LINE THRU 5100-EXIT                    
021900        VARYING WK-PAIR-IDX FROM 1 BY 1                                   
022000        UNTIL WK-PAIR-IDX GREATER RBH-PAIR-TOT.                           
022100*                                                                         
022200 5100-WRITE-ONE-DETAIL-LINE.                                              
022300     PERFORM 5110-DERIVE-PAIR-PREFIXES                                    
022400     PERFORM 5120-ORDER-SUFFIXES-BY-PREFIX                                
022500     PERFORM 5130-BUILD-DETAIL-LINE                                       
022600     PERFORM 3900-WRITE-CURRENT-RECORD.                                   
022650*                                                                         
022680 5100-EXIT.                                                               
022690     EXIT.                                                                
022700*                                                                         
022800* prefisso di specie = testo prima del primo '_'; se manca il             
022900* separatore l'intero identificativo e' il prefisso e il                  
023000* suffisso resta vuoto, come da contratto.                                
023020*-----------------------------------------------------------------        
023040* le lunghezze dei prefissi sono ricalcolate qui a ogni coppia,           
023060* non riutilizzate dalla tabella dei prefissi del PREFIX LOADER,          
023080* perche' quella tabella contiene i soli prefissi distinti mentre         
023090* qui serve la lunghezza sul singolo SSEQID della coppia corrente         
023100 5110-DERIVE-PAIR-PREFIXES.                                               
023200     MOVE ZERO                       TO WK-LO-PREFIX-LEN                  
023300                                        WK-HI-PREFIX-LEN                  
023400     MOVE SPACE                      TO WK-LO-PREFIX                      
023500                                        WK-HI-PREFIX                      
023600                                                                          
023700     INSPECT RBH-PAIR-LO (WK-PAIR-IDX)                                    
023800        TALLYING WK-LO-PREFIX-LEN FOR CHARACTERS                          
023900                 BEFORE INITIAL WK-UNDERSCORE                             
024000     INSPECT RBH-PAIR-HI (WK-PAIR-IDX)                                    
024100        TALLYING WK-HI-PREFIX-LEN FOR CHARACTERS                          
024200                 BEFORE INITIAL WK-UNDERSCORE                             
024300                                                                          
024400     IF WK-LO-PREFIX-LEN GREATER ZERO                                     
024500        MOVE RBH-PAIR-LO (WK-PAIR-IDX)                                    
024600                        (1:WK-LO-PREFIX-LEN)  TO WK-LO-PREFIX             
024700     END-IF                                                               
024800     IF WK-HI-PREFIX-LEN GREATER ZERO                                     
024900        MOVE RBH-PAIR-HI (WK-PAIR-IDX)                                    
025000                        (1:WK-HI-PREFIX-LEN)  TO WK-HI-PREFIX             
025100     END-IF                                                               
025200                                                                          
025300     PERFORM 5111-DERIVE-LO-SUFFIX                                        
025400     PERFORM 5112-DERIVE-HI-SUFFIX.                                       
025500*                                                                         
025520*-----------------------------------------------------------------        
025540* suffisso = tutto cio' che segue il primo '_' (puo' contenere            
025560* ulteriori '_', mantenuti cosi' come sono)                               
025580*-----------------------------------------------------------------        
025600* suffisso = tutto cio' che segue il primo '_' (puo' contenere            
025700* ulteriori '_', mantenuti cosi' come sono)                               
025800 5111-DERIVE-LO-SUFFIX.                                                   
025900     MOVE SPACE                      TO WK-LO-SUFFIX                      
026000     MOVE ZERO                       TO WK-LO-SUFFIX-LEN                  
026100                                                                          
026200     IF WK-LO-PREFIX-LEN LESS 50                                          
026300        COMPUTE WK-LO-SUFFIX-LEN = 50 - WK-LO-PREFIX-LEN - 1              
026400        IF WK-LO-SUFFIX-LEN GREATER ZERO                                  
026500           MOVE RBH-PAIR-LO (WK-PAIR-IDX)                                 
026600                    (WK-LO-PREFIX-LEN + 2 : WK-LO-SUFFIX-LEN)             
026700                                             TO WK-LO-SUFFIX              
026800        END-IF                                                            
026900     END-IF.                                                              
027000*                                                                         
027020* stessa regola di 5111, applicata al membro con SSEQID maggiore          
027040* (RBH-PAIR-HI) della coppia canonicalizzata                              
027100 5112-DERIVE-HI-SUFFIX.                                                   
027200     MOVE SPACE                      TO WK-HI-SUFFIX                      
027300     MOVE ZERO                       TO WK-HI-SUFFIX-LEN                  
027400                                                                          
027500     IF WK-HI-PREFIX-LEN LESS 50                                          
027600        COMPUTE WK-HI-SUFFIX-LEN = 50 - WK-HI-PREFIX-LEN - 1              
027700        IF WK-HI-SUFFIX-LEN GREATER ZERO                                  
027800           MOVE RBH-PAIR-HI (WK-PAIR-IDX)                                 
027900                    (WK-HI-PREFIX-LEN + 2 : WK-HI-SUFFIX-LEN)             
028000                                             TO WK-HI-SUFFIX              
028100        END-IF                                                            
028200     END-IF.                                                              
028300*                                                                         
028400* 21/09/1993 ROSSI RQ-5017 - colonna 1 = suffisso del membro con          
028500* prefisso maggiore, colonna 2 = suffisso del membro con prefisso         
028600* minore.                                                                 
028620*-----------------------------------------------------------------        
028640* la regola del prefisso maggiore in colonna 1 e' quella richiesta        
028650* dal reparto qualita' con la RQ-5017 del 1993 e da allora non e'         
028660* piu' stata rimessa in discussione                                       
028680*-----------------------------------------------------------------        
028700 5120-ORDER-SUFFIXES-BY-PREFIX.                                           
028800     IF WK-LO-PREFIX GREATER WK-HI-PREFIX                                 
028900        MOVE WK-LO-SUFFIX            TO WK-DETAIL-COL1                    
029000        MOVE WK-HI-SUFFIX            TO WK-DETAIL-COL2                    
029100     ELSE                                                                 
029200        MOVE WK-HI-SUFFIX            TO WK-DETAIL-COL1                    
029300        MOVE WK-LO-SUFFIX            TO WK-DETAIL-COL2                    
029400     END-IF.                                                              
029500*                                                                         
029520*-----------------------------------------------------------------        
029540* Compone la riga di dettaglio: colonna 1 TAB colonna 2, gia'             
029560* ordinate secondo la regola del prefisso maggiore da 5120.               
029580*-----------------------------------------------------------------        
029582*-----------------------------------------------------------------        
029584* colonna 1 e colonna 2 separate da un solo carattere TAB, senza          
029586* delimitatore finale; il record e' completato dal riempitivo a           
029588* fine riga gia' presente in WS-MAP-LINE-TEXT inizializzata a SPACE       
029590*-----------------------------------------------------------------        
029600 5130-BUILD-DETAIL-LINE.                                                  
029700     MOVE SPACE                      TO WS-MAP-LINE-TEXT                  
029800     MOVE 1                          TO WK-LINE-POS                       
029900     STRING WK-DETAIL-COL1                   DELIMITED BY SPACE           
030000            WK-TAB                           DELIMITED BY SIZE            
030100            WK-DETAIL-COL2                   DELIMITED BY SPACE           
030200       INTO WS-MAP-LINE-TEXT                                              
030300       POINTER WK-LINE-POS                                                
030400     END-STRING.                                                          
030500*                                                                         
030520*-----------------------------------------------------------------        
030540* Chiude il file MAP; un errore di CLOSE viene solo segnalato,            
030560* senza impostare RBH-RESULT, poiche' a questo punto tutte le             
030580* righe sono gia' state scritte con successo.                             
030595*-----------------------------------------------------------------        
030600 6000-CLOSE-MAP-FILE.                                                     
030700     CLOSE MAP-FILE                                                       
030800                                                                          
030900     IF NOT MAP-FS-OK                                                     
031000        DISPLAY 'MAP FILE CLOSE ERROR - FS: ' MAP-FS                      
031100     END-IF.                                                              
031200*-----------------------------------------------------------------        
031210* FINE DEL PROGRAMMA RBHW001.                                             
031220*                                                                         
031230* Al ritorno il file MAP e' chiuso e contiene, se RBH-RESULT e'           
031240* zero, le due righe di intestazione e una riga di dettaglio per          
031250* ciascuna coppia reciproca; RBH-RESULT diverso da zero segnala           
031260* al chiamante RBHM001 la condizione di warning o di errore gia'          
031270* descritta in RBH-DESCRIPTION.                                           
031280*-----------------------------------------------------------------        
