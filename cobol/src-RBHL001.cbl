000100CBL OPT(2)                                                                
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.     RBHL001.                                                 
000400 AUTHOR.         BIANCHI.                                                 
000500 INSTALLATION.   CED SVILUPPO APPLICATIVI.                                
000600 DATE-WRITTEN.   05/02/1990.                                              
000700 DATE-COMPILED.                                                           
000800 SECURITY.       USO INTERNO.                                             
000900*-----------------------------------------------------------------        
001000* RBHL001                                                                 
001100* **++ PREFIX LOADER per il progetto RBHMAP (mappatura ortologhi          
001200* reciproci - Reciprocal Best Hit).  Riceve la tabella delle              
001300* coppie RBH prodotta dall'EXTRACTOR (RBHX001), ne ricava i               
001400* prefissi di specie distinti, li ordina in modo ascendente e             
001500* verifica che siano esattamente due.                                     
001600*-----------------------------------------------------------------        
001700* REGISTRO DELLE MODIFICHE                                                
001800*-----------------------------------------------------------------        
001900* DATA       AUTORE   RICH.NR   DESCRIZIONE                               
002000* ---------- -------- --------- ---------------------------               
002100* 05/02/1990 BIANCHI  RQ-4473   Prima emissione - raccolta dei            
002200*                               prefissi unici e ordinamento a            
002300*                               bolle.                                    
002400* 21/09/1993 ROSSI    RQ-5016   Aggiunto controllo di capienza            
002500*                               sulla tabella prefissi prima              
002600*                               dell'inserimento.                         
002700* 18/11/1998 ESPOSITO RQ-6122   Adeguamento Anno 2000 - message           
002800*                               di warning uniformato al formato          
002900*                               a 4 cifre di reparto.                     
003000* 09/02/2001 CONTI    RQ-6392   Rivisto l'ordinamento a bolle per         
003100*                               fermarsi non appena la tabella e'         
003200*                               gia' ordinata.                            
003300* 14/05/2004 MARINO   RQ-6813   Uniformato il messaggio di                
003400*                               warning al testo standard                 
003500*                               richiesto dal reparto qualita'.           
003550* 22/03/2007 FERRARI  RQ-7251   Riscritto a clausola di guardia           
003560*                               (GO TO 2000-EXIT) l'ordinamento a         
003570*                               bolle; 0000-MAIN ora invoca 2000          
003580*                               con raggio d'azione (PERFORM ...          
003590*                               THRU ...) come da standard di             
003595*                               reparto.                                  
003596* 09/08/2026 FERRARI  RQ-7318   Dichiarati a livello di reparto           
003597*                               (LS-UTILS) gli scalari WK-PAIR-IDX        
003598*                               e WK-SORT-IDX, usati come indici di       
003599*                               PERFORM VARYING ma non ancora messi       
003600*                               a catalogo dalla emissione originaria.    
003650*-----------------------------------------------------------------        
003700 ENVIRONMENT DIVISION.                                                    
003750*-----------------------------------------------------------------        
003760* CONFIGURATION SECTION - nessuna caratteristica di macchina              
003770* particolare richiesta dal modulo; presente solo per rispettare          
003780* la scaletta di divisione standard del reparto, comune a tutti           
003790* i moduli RBHxxx.                                                        
003795*-----------------------------------------------------------------        
003800*                                                                         
003900 CONFIGURATION SECTION.                                                   
004000 SOURCE-COMPUTER.    IBM-370.                                             
004100 OBJECT-COMPUTER.    IBM-370.                                             
004200 SPECIAL-NAMES.                                                           
004300* classe di appoggio, non usata per il calcolo ma mantenuta per           
004400* uniformita' con gli altri moduli RBHxxx                                 
004500     CLASS DIGIT-VALID IS '0' THRU '9'.                                   
004600*                                                                         
004700 INPUT-OUTPUT SECTION.                                                    
004750* nessun file proprio: il modulo lavora esclusivamente sulle              
004760* tabelle interne ricevute/restituite in LINKAGE SECTION                  
004800 FILE-CONTROL.                                                            
004900**                                                                        
005000 DATA DIVISION.                                                           
005050*-----------------------------------------------------------------        
005060* FILE SECTION - vuota: RBHL001 non possiede FD proprie, riceve e         
005070* restituisce solo aree di lavoro in LINKAGE, come da standard di         
005080* reparto per i sottoprogrammi di calcolo puro (senza I/O).               
005090*-----------------------------------------------------------------        
005100*                                                                         
005200 FILE SECTION.                                                            
005300*                                                                         
005400 WORKING-STORAGE SECTION.                                                 
005450*-----------------------------------------------------------------        
005460* Letterali di servizio usati dalla ricerca del prefisso di               
005470* specie (carattere separatore) e dal limite di capienza della            
005480* tabella prefissi.                                                       
005490*-----------------------------------------------------------------        
005500 01 WK-LITERALS.                                                          
005600   03 WK-UNDERSCORE             PIC X(01) VALUE '_'.                      
005700   03 WK-MAX-PREFIX             PIC 9(02) VALUE 50.                       
005800   03 FILLER                    PIC X(10) VALUE SPACE.                    
005900*                                                                         
005920*-----------------------------------------------------------------        
005940* Area di lavoro per il prefisso in corso di derivazione dalla            
005950* coppia corrente (vedi 1110-DERIVE-AND-INSERT); WK-PFX-SWAP              
005960* serve solo da appoggio per lo scambio nell'ordinamento a bolle.         
005970*-----------------------------------------------------------------        
006000 01 WK-PREFIX-SOURCE-AREA.                                                
006100   03 WK-PFX-SOURCE             PIC X(50) VALUE SPACE.                    
006200   03 WK-PFX-CANDIDATE          PIC X(50) VALUE SPACE.                    
006300   03 WK-PFX-LEN                PIC 9(4) COMP VALUE ZERO.                 
006400   03 WK-PFX-SWAP               PIC X(50) VALUE SPACE.                    
006500   03 FILLER                    PIC X(04) VALUE SPACE.                    
006600*                                                                         
006700* Vista numerica/alfa del totale coppie in ingresso, usata solo           
006800* nei messaggi diagnostici disattivati in produzione (stesso              
006900* schema IDX-N / IDX-X gia' in uso in altri moduli RBHxxx).               
007000 01 WK-PAIR-CNT-DISPLAY.                                                  
007100   03 WK-PAIR-CNT-N              PIC 9(9) VALUE ZERO.                     
007200 01 WK-PAIR-CNT-ALPHA REDEFINES WK-PAIR-CNT-DISPLAY.                      
007300   03 WK-PAIR-CNT-X              PIC X(9).                                
007400*                                                                         
007500* Vista numerica/alfa dell'indice di ordinamento, usata solo nei          
007600* messaggi diagnostici disattivati in produzione.                         
007700 01 WK-SORT-IDX-DISPLAY.                                                  
007800   03 WK-SORT-IDX-N              PIC 9(4) VALUE ZERO.                     
007900 01 WK-SORT-IDX-ALPHA REDEFINES WK-SORT-IDX-DISPLAY.                      
008000   03 WK-SORT-IDX-X              PIC X(4).                                
008100*                                                                         
008120*-----------------------------------------------------------------        
008140* LOCAL-STORAGE SECTION - contatori/indici e interruttore di              
008150* scambio dell'ordinamento a bolle; nessuno stato sopravvive fra          
008160* invocazioni successive del sottoprogramma.                              
008170*-----------------------------------------------------------------        
008200 LOCAL-STORAGE SECTION.                                                   
008220* interruttore di scambio dell'ordinamento a bolle, dichiarato a          
008230* livello 77 come da nuovo standard di reparto per gli scalari            
008240* isolati (il modulo non lo raggruppa piu' sotto LS-UTILS)                
008250 77 WK-SORT-SWAP-SW             PIC X(01) VALUE 'N'.                      
008260   88 WK-SORT-SWAP-MADE              VALUE 'Y'.                           
008270   88 WK-SORT-NO-SWAP                VALUE 'N'.                           
008290* indici e limiti di scansione della raccolta e dell'ordinamento          
008300 01 LS-UTILS.                                                             
008400*   indice della PERFORM VARYING che scandisce la tabella coppie          
008500*   RBH-PAIR-AREA in 1000-COLLECT-PREFIXES/1100-COLLECT-ONE-PAIR          
008520   03 WK-PAIR-IDX               PIC 9(9) COMP VALUE ZERO.                 
008540*   indice esterno dell'ordinamento a bolle in 2000-SORT-PREFIXES         
008560   03 WK-SORT-IDX               PIC 9(4) COMP VALUE ZERO.                 
008600   03 WK-SORT-IDX2              PIC 9(4) COMP VALUE ZERO.                 
008700   03 WK-SORT-LIMIT             PIC 9(4) COMP VALUE ZERO.                 
008800   03 WK-SORT-INNER-LIMIT       PIC 9(4) COMP VALUE ZERO.                 
009200*                                                                         
009300 LINKAGE SECTION.                                                         
009400 COPY RBHMPAR.                                                            
009500 COPY RBHMPFX.                                                            
009600 COPY RBHMCR.                                                             
009700*                                                                         
009800 PROCEDURE DIVISION USING RBH-PAIR-AREA                                   
009900                          RBH-PREFIX-AREA                                 
010000                          RBH-RESULT-AREA.                                
010100*                                                                         
010200 0000-MAIN.                                                               
010300     MOVE ZERO                       TO RBH-RESULT                        
010400     MOVE ZERO                       TO RBH-PREFIX-TOT                    
010500     SET RBH-PREFIX-COUNT-INVALID    TO TRUE                              
010600                                                                          
010700     PERFORM 1000-COLLECT-PREFIXES                                        
010800                                                                          
010900     PERFORM 2000-SORT-PREFIXES THRU 2000-EXIT                            
011000                                                                          
011100     PERFORM 3000-CHECK-PREFIX-COUNT                                      
011200                                                                          
011300     GOBACK.                                                              
011400*                                                                         
011500*-----------------------------------------------------------------        
011600* raccolta dei prefissi unici presenti nella tabella delle coppie         
011700*-----------------------------------------------------------------        
011800 1000-COLLECT-PREFIXES.                                                   
011900     PERFORM 1100-COLLECT-ONE-PAIR                                        
012000        VARYING WK-PAIR-IDX FROM 1 BY 1                                   
012100        UNTIL WK-PAIR-IDX GREATER RBH-PAIR-TOT.                           
012200*                                                                         
012300 1100-COLLECT-ONE-PAIR.                                                   
012400     MOVE RBH-PAIR-LO (WK-PAIR-IDX)  TO WK-PFX-SOURCE                     
012500     PERFORM 1110-DERIVE-AND-INSERT                                       
012600                                                                          
012700     MOVE RBH-PAIR-HI (WK-PAIR-IDX)  TO WK-PFX-SOURCE                     
012800     PERFORM 1110-DERIVE-AND-INSERT.                                      
012900*                                                                         
013000* Prefisso di specie = testo dell'identificativo prima del primo          
013100* carattere '_'.  Se manca il separatore l'intero identificativo          
013200* e' il prefisso, come da contratto.                                      
013300 1110-DERIVE-AND-INSERT.                                                  
013400     MOVE ZERO                       TO WK-PFX-LEN                        
013500     MOVE SPACE                      TO WK-PFX-CANDIDATE                  
013600                                                                          
013700     INSPECT WK-PFX-SOURCE                                                
013800        TALLYING WK-PFX-LEN FOR CHARACTERS                                
013900                 BEFORE INITIAL WK-UNDERSCORE                             
014000                                                                          
014100     IF WK-PFX-LEN GREATER ZERO                                           
014200        MOVE WK-PFX-SOURCE (1:WK-PFX-LEN) TO WK-PFX-CANDIDATE             
014300     END-IF                                                               
014400                                                                          
014500     PERFORM 1120-INSERT-IF-UNIQUE.                                       
014600*                                                                         
014700* 21/09/1993 ROSSI RQ-5016 - non si inserisce oltre la capienza           
014800* della tabella; l'eccedenza sara' comunque rilevata dal controllo        
014900* finale sul numero di prefissi (diverso da 2).                           
015000 1120-INSERT-IF-UNIQUE.                                                   
015100     SET RBH-PREFIX-IDX              TO 1                                 
015200     SEARCH RBH-PREFIX-ENTRY VARYING RBH-PREFIX-IDX                       
015300        AT END                                                            
015400           IF RBH-PREFIX-TOT LESS WK-MAX-PREFIX                           
015500              PERFORM 1130-APPEND-PREFIX                                  
015600           END-IF                                                         
015700        WHEN RBH-PREFIX-VALUE (RBH-PREFIX-IDX) EQUAL                      
015800             WK-PFX-CANDIDATE                                             
015900           CONTINUE                                                       
016000     END-SEARCH.                                                          
016100*                                                                         
016200 1130-APPEND-PREFIX.                                                      
016300     ADD 1                           TO RBH-PREFIX-TOT                    
016400     MOVE WK-PFX-CANDIDATE           TO RBH-PREFIX-VALUE                  
016500                                                  (RBH-PREFIX-TOT)        
016600*    MOVE RBH-PREFIX-TOT             TO WK-PAIR-CNT-N                     
016700*    DISPLAY 'RBHL001 - PREFISSO AGGIUNTO, TOTALE '                       
016800*            WK-PAIR-CNT-X                                                
016900     .                                                                    
017000*                                                                         
017100*-----------------------------------------------------------------        
017200* ordinamento ascendente dei prefissi raccolti (ordinamento a             
017300* bolle - la tabella e' sempre di dimensioni minime)                      
017400*-----------------------------------------------------------------        
017500* 09/02/2001 CONTI RQ-6392 - il ciclo si ferma non appena un              
017600* intero passaggio non produce alcuno scambio.                            
017700 2000-SORT-PREFIXES.                                                      
017720* 22/03/2007 FERRARI RQ-7251 - riscritto a clausola di guardia:           
017740* con un solo prefisso (o nessuno) non c'e' nulla da ordinare;            
017750* GO TO al punto di uscita del paragrafo invece dell'IF che               
017760* avvolgeva l'intero blocco di ordinamento a bolle.                       
017780     IF RBH-PREFIX-TOT NOT GREATER 1                                      
017790        GO TO 2000-EXIT                                                   
017795     END-IF                                                               
017800     COMPUTE WK-SORT-LIMIT = RBH-PREFIX-TOT - 1                           
018000     SET WK-SORT-SWAP-MADE        TO TRUE                                 
018100     PERFORM 2100-BUBBLE-PASS                                             
018200        VARYING WK-SORT-IDX FROM 1 BY 1                                   
018300        UNTIL WK-SORT-IDX GREATER WK-SORT-LIMIT                           
018400        OR WK-SORT-NO-SWAP.                                               
018450*                                                                         
018460 2000-EXIT.                                                               
018465* punto di uscita raggiunto sia per caduta dal ciclo di                   
018467* ordinamento sia per GO TO quando non c'e' nulla da ordinare             
018470     EXIT.                                                                
018500*                                                                         
018520*-----------------------------------------------------------------        
018540* singolo passaggio dell'ordinamento a bolle: scandisce le coppie         
018560* adiacenti della tabella prefissi e le scambia se fuori ordine           
018580*-----------------------------------------------------------------        
018600*                                                                         
018700 2100-BUBBLE-PASS.                                                        
018800     SET WK-SORT-NO-SWAP             TO TRUE                              
018900     COMPUTE WK-SORT-INNER-LIMIT = RBH-PREFIX-TOT - WK-SORT-IDX           
019000     PERFORM 2110-COMPARE-ADJACENT                                        
019100        VARYING WK-SORT-IDX2 FROM 1 BY 1                                  
019200        UNTIL WK-SORT-IDX2 GREATER WK-SORT-INNER-LIMIT.                   
019300*                                                                         
019400 2110-COMPARE-ADJACENT.                                                   
019500     IF RBH-PREFIX-VALUE (WK-SORT-IDX2) GREATER                           
019600        RBH-PREFIX-VALUE (WK-SORT-IDX2 + 1)                               
019700        MOVE RBH-PREFIX-VALUE (WK-SORT-IDX2)                              
019800                                     TO WK-PFX-SWAP                       
019900        MOVE RBH-PREFIX-VALUE (WK-SORT-IDX2 + 1)                          
020000                                TO RBH-PREFIX-VALUE (WK-SORT-IDX2)        
020100        MOVE WK-PFX-SWAP                                                  
020200                            TO RBH-PREFIX-VALUE (WK-SORT-IDX2 + 1)        
020300        SET WK-SORT-SWAP-MADE        TO TRUE                              
020400     END-IF.                                                              
020500*                                                                         
020520* fine ordinamento a bolle - ritorna alla PERFORM ... THRU ...            
020540* di 0000-MAIN gia' con la tabella prefissi in ordine ascendente          
020600*-----------------------------------------------------------------        
020700* verifica del numero di prefissi distinti (deve essere due)              
020800*-----------------------------------------------------------------        
020900* 14/05/2004 MARINO RQ-6813 - testo di warning uniformato allo            
021000* standard richiesto dal reparto qualita'.                                
021100 3000-CHECK-PREFIX-COUNT.                                                 
021200     IF RBH-PREFIX-TOT EQUAL 2                                            
021300        SET RBH-PREFIX-COUNT-VALID   TO TRUE                              
021400     ELSE                                                                 
021500        SET RBH-PREFIX-COUNT-INVALID TO TRUE                              
021600        MOVE 1                       TO RBH-RESULT                        
021700        MOVE 'WARNING: EXPECTED EXACTLY 2 UNIQUE PREFIXES.'               
021800                                     TO RBH-DESCRIPTION                   
021900        DISPLAY RBH-DESCRIPTION                                           
022000     END-IF.                                                              
022100*-----------------------------------------------------------------        
022110* FINE DEL PROGRAMMA RBHL001.                                             
022120*                                                                         
022130* Al ritorno RBH-PREFIX-AREA contiene i prefissi distinti                 
022140* ordinati in modo ascendente; RBH-RESULT indica se il numero di          
022150* prefissi trovato e' esattamente due (esito valido) o diverso da         
022160* due (warning, ma il modulo chiamante RBHW001 usa comunque la            
022170* tabella cosi' com'e' per l'intestazione del file MAP).                  
022180*-----------------------------------------------------------------        
