000100CBL OPT(2)                                                                
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.     RBHX001.                                                 
000400 AUTHOR.         BIANCHI.                                                 
000500 INSTALLATION.   CED SVILUPPO APPLICATIVI.                                
000600 DATE-WRITTEN.   22/01/1990.                                              
000700 DATE-COMPILED.                                                           
000800 SECURITY.       USO INTERNO.                                             
000900*-----------------------------------------------------------------        
001000* RBHX001                                                                 
001100* **++ RBH EXTRACTOR per il progetto RBHMAP (mappatura ortologhi          
001200* reciproci - Reciprocal Best Hit).  Riceve la tabella completa           
001300* delle triple valide lette dal file HIT e produce la tabella             
001400* delle coppie RBH: 1a passata, miglior hit per query; 2a                 
001500* passata, verifica di reciprocita' e canonicalizzazione.                 
001600*-----------------------------------------------------------------        
001700* REGISTRO DELLE MODIFICHE                                                
001800*-----------------------------------------------------------------        
001900* DATA       AUTORE   RICH.NR   DESCRIZIONE                               
002000* ---------- -------- --------- ---------------------------               
002100* 22/01/1990 BIANCHI  RQ-4472   Prima emissione - tabella                 
002200*                               best-hit e verifica di                    
002300*                               reciprocita'.                             
002400* 14/07/1991 BIANCHI  RQ-4615   Introdotto lo scarto delle                
002500*                               triple con prefisso di specie             
002600*                               uguale su query e subject.                
002700* 03/10/1993 ROSSI    RQ-5031   Corretta la sostituzione della            
002800*                               entry migliore: a parita' di              
002900*                               punteggio si mantiene il primo            
003000*                               hit incontrato nel file.                  
003100* 18/11/1998 ESPOSITO RQ-6121   Adeguamento Anno 2000 - nessun            
003200*                               impatto sui formati data, solo            
003300*                               allineamento del registro delle           
003400*                               modifiche allo standard di                
003500*                               reparto a 4 cifre.                        
003600* 09/02/2001 CONTI    RQ-6391   Estesa la capienza della                  
003700*                               tabella coppie a 10000 elementi.          
003800* 14/05/2004 MARINO   RQ-6812   Aggiunta ricerca di duplicati             
003900*                               sulla tabella coppie prima                
004000*                               dell'inserimento.                         
004050* 22/03/2007 FERRARI  RQ-7250   Riscritto a clausola di guardia           
004060*                               (GO TO 1100-EXIT) lo scarto delle         
004070*                               triple a prefisso di specie               
004080*                               uguale; 1000-BUILD-BEST-HIT-TABLE         
004090*                               ora invoca 1100 con raggio                
004095*                               d'azione (PERFORM ... THRU ...)           
004098*                               come da standard di reparto.              
004100*-----------------------------------------------------------------        
004200 ENVIRONMENT DIVISION.                                                    
004300*-----------------------------------------------------------------        
004320* CONFIGURATION SECTION - nessuna caratteristica di macchina              
004340* particolare richiesta dal modulo; presente solo per rispettare          
004360* la scaletta di divisione standard del reparto, comune a tutti           
004380* i moduli RBHxxx.                                                        
004390*-----------------------------------------------------------------        
004400 CONFIGURATION SECTION.                                                   
004500 SOURCE-COMPUTER.    IBM-370.                                             
004600 OBJECT-COMPUTER.    IBM-370.                                             
004700 SPECIAL-NAMES.                                                           
004800* classe di appoggio, non usata per il calcolo ma mantenuta per           
004900* uniformita' con gli altri moduli RBHxxx                                 
005000     CLASS DIGIT-VALID IS '0' THRU '9'.                                   
005100*                                                                         
005200 INPUT-OUTPUT SECTION.                                                    
005250* nessun file proprio: il modulo lavora esclusivamente sulle              
005270* tabelle interne ricevute/restituite in LINKAGE SECTION                  
005300 FILE-CONTROL.                                                            
005400**                                                                        
005500 DATA DIVISION.                                                           
005550*-----------------------------------------------------------------        
005560* FILE SECTION - vuota: RBHX001 non possiede FD proprie, riceve e         
005570* restituisce solo aree di lavoro in LINKAGE, come da standard di         
005580* reparto per i sottoprogrammi di calcolo puro (senza I/O).               
005590*-----------------------------------------------------------------        
005600*                                                                         
005700 FILE SECTION.                                                            
005800*                                                                         
005900 WORKING-STORAGE SECTION.                                                 
005950*-----------------------------------------------------------------        
005960* Letterali di servizio usati dalla ricerca del prefisso di               
005970* specie (carattere separatore) e dalle scansioni di tabella.             
005980*-----------------------------------------------------------------        
006000 01 WK-LITERALS.                                                          
006100   03 WK-UNDERSCORE             PIC X(01) VALUE '_'.                      
006200   03 FILLER                    PIC X(10) VALUE SPACE.                    
006300*                                                                         
006400* Tabella di lavoro del miglior hit per ciascuna query, costruita         
006500* dalla 1a passata e consumata dalla 2a.  Stesso schema della             
006600* RBH-HIT-AREA ricevuta in LINKAGE (COPY con RENAME del prefisso,         
006700* come gia' fatto presso il reparto per le tabelle interne di             
006800* lavoro degli altri moduli RBHxxx).                                      
006900 COPY RBHMHIT REPLACING RBH- BY WBH-.                                     
007000*                                                                         
007020*-----------------------------------------------------------------        
007040* Area di lavoro per il prefisso di specie corrente, ricavato di          
007050* volta in volta dalla query e dal subject della tripla in esame          
007060* (vedi 1110-DERIVE-PREFIXES). Rialimentata ad ogni entry della           
007070* tabella best-hit; non conserva stato fra una entry e l'altra.           
007080*-----------------------------------------------------------------        
007100 01 WK-PREFIX-AREA.                                                       
007200   03 WK-Q-PREFIX               PIC X(50) VALUE SPACE.                    
007300   03 WK-S-PREFIX               PIC X(50) VALUE SPACE.                    
007400   03 WK-Q-PREFIX-LEN           PIC 9(4) COMP VALUE ZERO.                 
007500   03 WK-S-PREFIX-LEN           PIC 9(4) COMP VALUE ZERO.                 
007600   03 FILLER                    PIC X(06) VALUE SPACE.                    
007700*                                                                         
007720*-----------------------------------------------------------------        
007740* Interruttore di duplicato coppia, valutato da                           
007760* 2300-CHECK-PAIR-DUPLICATE e consumato dal chiamante                     
007770* 2200-ADD-RECIPROCAL-PAIR per decidere se registrare la coppia.          
007780*-----------------------------------------------------------------        
007800 01 WK-PAIR-DUP-SW              PIC X(01) VALUE 'N'.                      
007900   88 WK-PAIR-IS-NEW                 VALUE 'Y'.                           
008000   88 WK-PAIR-IS-DUP                 VALUE 'N'.                           
008100*                                                                         
008200* Vista numerica/alfa del totale coppie prodotto, usata solo nei          
008300* messaggi diagnostici disattivati in produzione (stesso schema           
008400* IDX-N / IDX-X gia' in uso in altri moduli RBHxxx).                      
008500 01 WK-PAIR-TOT-DISPLAY.                                                  
008600   03 WK-PAIR-TOT-N              PIC 9(9) VALUE ZERO.                     
008700 01 WK-PAIR-TOT-ALPHA REDEFINES WK-PAIR-TOT-DISPLAY.                      
008800   03 WK-PAIR-TOT-X              PIC X(9).                                
008900*                                                                         
009000 LOCAL-STORAGE SECTION.                                                   
009010*-----------------------------------------------------------------        
009020* Indice di scansione della tabella coppie, dichiarato a livello          
009030* 77 come da nuovo standard di reparto per gli scalari isolati            
009040* (il modulo non lo raggruppa piu' sotto LS-UTILS).                       
009045*-----------------------------------------------------------------        
009050 77 WK-PAIR-SCAN-IDX            PIC 9(9) COMP VALUE ZERO.                 
009060*-----------------------------------------------------------------        
009070* Indice ausiliario della scansione reciproca (passata 2).                
009080*-----------------------------------------------------------------        
009100 01 LS-UTILS.                                                             
009200   03 WK-S-BEST-IDX             PIC 9(9) COMP VALUE ZERO.                 
009400*                                                                         
009420*-----------------------------------------------------------------        
009440* LINKAGE SECTION - tabella hit in ingresso (RBHMHIT, doppio              
009450* aliasing con RENAME per la copia di lavoro WBH- sopra), tabella         
009460* coppie in uscita (RBHMPAR) e area di ritorno condivisa                  
009470* (RBHMCR), tutte passate per riferimento dal chiamante RBHM001.          
009480*-----------------------------------------------------------------        
009500 LINKAGE SECTION.                                                         
009600 COPY RBHMHIT.                                                            
009700 COPY RBHMPAR.                                                            
009800 COPY RBHMCR.                                                             
009900*                                                                         
010000 PROCEDURE DIVISION USING RBH-HIT-AREA                                    
010100                          RBH-PAIR-AREA                                   
010200                          RBH-RESULT-AREA.                                
010300*-----------------------------------------------------------------        
010320* PARAGRAFO PRINCIPALE - azzera i contatori/aree di lavoro e              
010340* pilota le due passate dell'algoritmo RBH: costruzione della             
010360* tabella best-hit (1000) e verifica di reciprocita' (2000).              
010380*-----------------------------------------------------------------        
010400 0000-MAIN.                                                               
010500     MOVE ZERO                       TO RBH-RESULT                        
010600     MOVE ZERO                       TO WBH-HIT-TOT                       
010700     MOVE ZERO                       TO RBH-PAIR-TOT                      
010800                                                                          
010900     PERFORM 1000-BUILD-BEST-HIT-TABLE                                    
011000                                                                          
011100     PERFORM 2000-MATCH-RECIPROCALS                                       
011200                                                                          
011300     GOBACK.                                                              
011400*                                                                         
011500*-----------------------------------------------------------------        
011600* PASSATA 1 - costruzione della tabella del miglior hit per query         
011700*-----------------------------------------------------------------        
011800 1000-BUILD-BEST-HIT-TABLE.                                               
011900     PERFORM 1100-BUILD-ONE-HIT-ENTRY THRU 1100-EXIT                      
012000        VARYING RBH-HIT-IDX FROM 1 BY 1                                   
012100        UNTIL RBH-HIT-IDX GREATER RBH-HIT-TOT.                            
012150*                                                                         
012160* 22/03/2007 FERRARI RQ-7250 - riscritto a clausola di guardia:           
012170* le triple con prefisso di specie uguale su query e subject              
012180* saltano con GO TO al punto di uscita del paragrafo, senza               
012190* attraversare l'IF che prima avvolgeva l'intero blocco 1120.             
012200 1100-BUILD-ONE-HIT-ENTRY.                                                
012300     PERFORM 1110-DERIVE-PREFIXES                                         
012400                                                                          
012500     IF WK-Q-PREFIX EQUAL WK-S-PREFIX                                     
012550        GO TO 1100-EXIT                                                   
012600     END-IF                                                               
012700     PERFORM 1120-FIND-OR-INSERT-BEST-HIT.                                
012750*                                                                         
012800 1100-EXIT.                                                               
012850     EXIT.                                                                
012900*                                                                         
013000* Prefisso di specie = testo dell'identificativo prima del primo          
013100* carattere '_'.  Se manca il carattere di separazione l'intero           
013200* identificativo e' il prefisso (suffisso vuoto), come da                 
013300* contratto: il campo e' gia' spaziato a destra, quindi il                
013400* conteggio arriva fino a fine campo e il MOVE successivo copia           
013500* l'identificativo per intero.                                            
013600 1110-DERIVE-PREFIXES.                                                    
013700     MOVE SPACE                      TO WK-Q-PREFIX                       
013800                                        WK-S-PREFIX                       
013900     MOVE ZERO                       TO WK-Q-PREFIX-LEN                   
014000                                        WK-S-PREFIX-LEN                   
014100                                                                          
014200     INSPECT RBH-HIT-E-QSEQID (RBH-HIT-IDX)                               
014300        TALLYING WK-Q-PREFIX-LEN FOR CHARACTERS                           
014400                 BEFORE INITIAL WK-UNDERSCORE                             
014500     INSPECT RBH-HIT-E-SSEQID (RBH-HIT-IDX)                               
014600        TALLYING WK-S-PREFIX-LEN FOR CHARACTERS                           
014700                 BEFORE INITIAL WK-UNDERSCORE                             
014800                                                                          
014900     IF WK-Q-PREFIX-LEN GREATER ZERO                                      
015000        MOVE RBH-HIT-E-QSEQID (RBH-HIT-IDX)                               
015100                                (1:WK-Q-PREFIX-LEN) TO WK-Q-PREFIX        
015200     END-IF                                                               
015300     IF WK-S-PREFIX-LEN GREATER ZERO                                      
015400        MOVE RBH-HIT-E-SSEQID (RBH-HIT-IDX)                               
015500                                (1:WK-S-PREFIX-LEN) TO WK-S-PREFIX        
015600     END-IF.                                                              
015700*                                                                         
015800* Cerca la query nella tabella best-hit; se assente la inserisce,         
015900* se presente valuta la sostituzione (vedi 1140).                         
016000 1120-FIND-OR-INSERT-BEST-HIT.                                            
016100     SET WBH-HIT-IDX                 TO 1                                 
016200     SEARCH WBH-HIT-ENTRY VARYING WBH-HIT-IDX                             
016300        AT END                                                            
016400           PERFORM 1130-INSERT-NEW-BEST-HIT                               
016500        WHEN WBH-HIT-E-QSEQID (WBH-HIT-IDX) EQUAL                         
016600             RBH-HIT-E-QSEQID (RBH-HIT-IDX)                               
016700           PERFORM 1140-REPLACE-IF-BETTER                                 
016800     END-SEARCH.                                                          
016900*                                                                         
016920*-----------------------------------------------------------------        
016940* Query non ancora presente in tabella: nuova entry in coda,              
016960* copiata cosi' come letta dalla tripla corrente del file HIT.            
016980*-----------------------------------------------------------------        
017000 1130-INSERT-NEW-BEST-HIT.                                                
017100     ADD 1                           TO WBH-HIT-TOT                       
017200     MOVE RBH-HIT-E-QSEQID (RBH-HIT-IDX)                                  
017300                               TO WBH-HIT-E-QSEQID (WBH-HIT-TOT)          
017400     MOVE RBH-HIT-E-SSEQID (RBH-HIT-IDX)                                  
017500                               TO WBH-HIT-E-SSEQID (WBH-HIT-TOT)          
017600     MOVE RBH-HIT-E-SCORE  (RBH-HIT-IDX)                                  
017700                               TO WBH-HIT-E-SCORE  (WBH-HIT-TOT).         
017800*                                                                         
017900* 03/10/1993 ROSSI RQ-5031 - sostituzione solo a punteggio                
018000* strettamente maggiore; a parita' resta il primo hit incontrato.         
018100 1140-REPLACE-IF-BETTER.                                                  
018200     IF RBH-HIT-E-SCORE (RBH-HIT-IDX) GREATER                             
018300        WBH-HIT-E-SCORE (WBH-HIT-IDX)                                     
018400        MOVE RBH-HIT-E-SSEQID (RBH-HIT-IDX)                               
018500                            TO WBH-HIT-E-SSEQID (WBH-HIT-IDX)             
018600        MOVE RBH-HIT-E-SCORE  (RBH-HIT-IDX)                               
018700                            TO WBH-HIT-E-SCORE  (WBH-HIT-IDX)             
018800     END-IF.                                                              
018900*                                                                         
019000*-----------------------------------------------------------------        
019100* PASSATA 2 - verifica di reciprocita' e formazione delle coppie          
019200*-----------------------------------------------------------------        
019300 2000-MATCH-RECIPROCALS.                                                  
019400     PERFORM 2100-CHECK-ONE-BEST-HIT                                      
019500        VARYING WBH-HIT-IDX FROM 1 BY 1                                   
019600        UNTIL WBH-HIT-IDX GREATER WBH-HIT-TOT.                            
019700*                                                                         
019800* Per la query in WBH-HIT-IDX, il subject del suo miglior hit e'          
019900* a sua volta cercato fra le query della tabella: se il suo               
020000* miglior hit e' esattamente la query di partenza, la coppia e'           
020100* reciproca.                                                              
020200 2100-CHECK-ONE-BEST-HIT.                                                 
020300     MOVE 1                          TO WK-S-BEST-IDX                     
020400     PERFORM 2110-SCAN-FOR-SUBJECT                                        
020500        VARYING WK-S-BEST-IDX FROM 1 BY 1                                 
020600        UNTIL WK-S-BEST-IDX GREATER WBH-HIT-TOT                           
020700        OR WBH-HIT-E-QSEQID (WK-S-BEST-IDX) EQUAL                         
020800           WBH-HIT-E-SSEQID (WBH-HIT-IDX)                                 
020900                                                                          
021000     IF WK-S-BEST-IDX NOT GREATER WBH-HIT-TOT                             
021100        IF WBH-HIT-E-SSEQID (WK-S-BEST-IDX) EQUAL                         
021200           WBH-HIT-E-QSEQID (WBH-HIT-IDX)                                 
021300           PERFORM 2200-ADD-RECIPROCAL-PAIR                               
021400        END-IF                                                            
021500     END-IF.                                                              
021600*                                                                         
021700* corpo vuoto: la ricerca e' interamente pilotata dalla condizione        
021800* UNTIL sopra, come gia' avviene per le scansioni di tabella degli        
021900* altri moduli RBHxxx (qui separata in paragrafo per rispettare lo        
022000* standard di reparto sui cicli fuori linea)                              
022100 2110-SCAN-FOR-SUBJECT.                                                   
022200     CONTINUE.                                                            
022300*                                                                         
022400* 14/05/2004 MARINO RQ-6812 - canonicalizza la coppia (minore,            
022500* maggiore) e la registra solo se non gia' presente in tabella.           
022600 2200-ADD-RECIPROCAL-PAIR.                                                
022700     IF WBH-HIT-E-QSEQID (WBH-HIT-IDX) LESS                               
022800        WBH-HIT-E-SSEQID (WBH-HIT-IDX)                                    
022900        MOVE WBH-HIT-E-QSEQID (WBH-HIT-IDX) TO RBH-PAIR-SCRATCH-LO        
023000        MOVE WBH-HIT-E-SSEQID (WBH-HIT-IDX) TO RBH-PAIR-SCRATCH-HI        
023100     ELSE                                                                 
023200        MOVE WBH-HIT-E-SSEQID (WBH-HIT-IDX) TO RBH-PAIR-SCRATCH-LO        
023300        MOVE WBH-HIT-E-QSEQID (WBH-HIT-IDX) TO RBH-PAIR-SCRATCH-HI        
023400     END-IF                                                               
023500                                                                          
023600     PERFORM 2300-CHECK-PAIR-DUPLICATE                                    
023700                                                                          
023800     IF WK-PAIR-IS-NEW                                                    
023900        ADD 1                        TO RBH-PAIR-TOT                      
024000        MOVE RBH-PAIR-SCRATCH-LO     TO RBH-PAIR-LO (RBH-PAIR-TOT)        
024100        MOVE RBH-PAIR-SCRATCH-HI     TO RBH-PAIR-HI (RBH-PAIR-TOT)        
024200*       MOVE RBH-PAIR-TOT            TO WK-PAIR-TOT-N                     
024300*       DISPLAY 'RBHX001 - COPPIA AGGIUNTA, TOTALE '                      
024400*               WK-PAIR-TOT-X                                             
024500     END-IF.                                                              
024600*                                                                         
024700 2300-CHECK-PAIR-DUPLICATE.                                               
024800     SET WK-PAIR-IS-NEW              TO TRUE                              
024900     IF RBH-PAIR-TOT NOT EQUAL ZERO                                       
025000        MOVE 1                       TO WK-PAIR-SCAN-IDX                  
025100        PERFORM 2310-SCAN-PAIR-TABLE                                      
025200           VARYING WK-PAIR-SCAN-IDX FROM 1 BY 1                           
025300           UNTIL WK-PAIR-SCAN-IDX GREATER RBH-PAIR-TOT                    
025400           OR WK-PAIR-IS-DUP                                              
025500     END-IF.                                                              
025600*                                                                         
025700 2310-SCAN-PAIR-TABLE.                                                    
025800     IF RBH-PAIR-LO (WK-PAIR-SCAN-IDX) EQUAL RBH-PAIR-SCRATCH-LO          
025900     AND RBH-PAIR-HI (WK-PAIR-SCAN-IDX) EQUAL RBH-PAIR-SCRATCH-HI         
026000        SET WK-PAIR-IS-DUP           TO TRUE                              
026100     END-IF.                                                              
026150*-----------------------------------------------------------------        
026160* FINE DEL PROGRAMMA RBHX001.                                             
026170*                                                                         
026180* Al ritorno RBH-PAIR-AREA contiene tutte le coppie reciproche            
026190* trovate, gia' canonicalizzate (RBH-PAIR-LO minore di                    
026200* RBH-PAIR-HI) e senza duplicati; il chiamante RBHM001 la passa           
026210* invariata a RBHW001 per la scrittura del file MAP. Il                   
026220* RETURN-CODE del sottoprogramma non viene mai impostato: eventuali       
026230* condizioni anomale sulle tabelle interne sono impossibili per           
026240* costruzione, essendo dimensionate dal chiamante in base al              
026250* totale triple gia' validato da RBHP001.                                 
026260*-----------------------------------------------------------------        
