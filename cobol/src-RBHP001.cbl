000100CBL OPT(2)                                                                
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.     RBHP001.                                                 
000400 AUTHOR.         ROSSI.                                                   
000500 INSTALLATION.   CED SVILUPPO APPLICATIVI.                                
000600 DATE-WRITTEN.   15/01/1990.                                              
000700 DATE-COMPILED.                                                           
000800 SECURITY.       USO INTERNO.                                             
000900*-----------------------------------------------------------------        
001000* RBHP001                                                                 
001100* **++ HIT-FILE PARSER per il progetto RBHMAP (mappatura                  
001200* ortologhi reciproci - Reciprocal Best Hit).  Riceve una riga            
001300* del file HIT e ne estrae la tripla QSEQID/SSEQID/BITSCORE,              
001400* segnalando righe malformate o con punteggio non numerico.               
001500*-----------------------------------------------------------------        
001600* REGISTRO DELLE MODIFICHE                                                
001700*-----------------------------------------------------------------        
001800* DATA       AUTORE   RICH.NR   DESCRIZIONE                               
001900* ---------- -------- --------- ---------------------------               
002000* 15/01/1990 ROSSI    RQ-4471   Prima emissione - split dei               
002100*                               12 campi e controllo dei                  
002200*                               campi in numero.                          
002300* 03/06/1991 ROSSI    RQ-4602   Aggiunto controllo formale                
002400*                               del campo BITSCORE (punto                 
002500*                               decimale, segno).                         
002600* 21/09/1993 BIANCHI  RQ-5015   Corretto errore di puntatore              
002700*                               su righe con TAB finale.                  
002800* 18/11/1998 ESPOSITO RQ-6120   Adeguamento Anno 2000 - le                
002900*                               date nei messaggi di log                  
003000*                               passano a 4 cifre.                        
003100* 09/02/2001 CONTI    RQ-6390   Rivista tolleranza sul numero             
003200*                               massimo di campi accettati                
003300*                               prima dello scarto riga.                  
003400* 14/05/2004 MARINO   RQ-6811   Uniformati i messaggi WARNING             
003500*                               e ERROR al formato standard               
003600*                               di reparto.                               
003610* 22/03/2007 FERRARI  RQ-7241   Introdotta clausola di guardia            
003620*                               con GO TO in 0000-MAIN e raggio           
003630*                               d'azione (PERFORM ... THRU ...)           
003640*                               sui paragrafi di controllo                
003650*                               segno/punto decimale, come da             
003660*                               nuovo standard di reparto.                
003700*-----------------------------------------------------------------        
003800 ENVIRONMENT DIVISION.                                                    
003900*                                                                         
004000 CONFIGURATION SECTION.                                                   
004100 SOURCE-COMPUTER.    IBM-370.                                             
004200 OBJECT-COMPUTER.    IBM-370.                                             
004300 SPECIAL-NAMES.                                                           
004400* classe per il riconoscimento di una singola cifra numerica,             
004500* usata al posto di FUNCTION NUMVAL per il campo BITSCORE                 
004600     CLASS DIGIT-VALID IS '0' THRU '9'.                                   
004700*                                                                         
004800 INPUT-OUTPUT SECTION.                                                    
004900 FILE-CONTROL.                                                            
005000**                                                                        
005014*-----------------------------------------------------------------        
005028* Il parser non possiede FD proprie: riceve la riga gia' letta            
005042* dal DRIVER (RBHM001) tramite LINKAGE e restituisce l'esito              
005056* nell'area di ritorno standard condivisa fra tutti i moduli              
005070* RBHxxx (COPY RBHMCR).                                                   
005084*-----------------------------------------------------------------        
005100 DATA DIVISION.                                                           
005200*                                                                         
005300 FILE SECTION.                                                            
005400*                                                                         
005500 WORKING-STORAGE SECTION.                                                 
005514*-----------------------------------------------------------------        
005528* COSTANTI DEL PARSER. WK-TAB e' il carattere separatore (X'09')          
005542* del tracciato HIT; WK-MAX-FIELDS e' il numero di campi atteso           
005556* per riga (regola 2); WK-MAX-SPLIT e' un tetto di sicurezza sul          
005570* ciclo di UNSTRING, a protezione da righe prive di separatori.           
005584*-----------------------------------------------------------------        
005600 01 WK-LITERALS.                                                          
005700   03 WK-TAB                    PIC X(01) VALUE X'09'.                    
005800   03 WK-MAX-FIELDS             PIC 9(02) VALUE 12.                       
005900   03 WK-MAX-SPLIT              PIC 9(02) VALUE 20.                       
006000   03 FILLER                    PIC X(10) VALUE SPACE.                    
006100*                                                                         
006114*-----------------------------------------------------------------        
006128* COPIA DI LAVORO DELLA RIGA RICEVUTA IN LINKAGE. Il parametro            
006142* HIT-LINE-CONTENT non viene mai modificato direttamente: ogni            
006156* UNSTRING lavora su WS-LINE-TEXT, secondo l'abitudine di reparto         
006170* di non toccare le aree ricevute per riferimento dal chiamante.          
006184*-----------------------------------------------------------------        
006200 01 WS-LINE-AREA.                                                         
006300   03 WS-LINE-TEXT              PIC X(600) VALUE SPACE.                   
006400   03 WS-LINE-LEN               PIC 9(4) COMP VALUE 600.                  
006500   03 FILLER                    PIC X(04) VALUE SPACE.                    
006600*                                                                         
006700 LOCAL-STORAGE SECTION.                                                   
006750 77 WS-PARSE-PTR                PIC 9(4) COMP VALUE 1.                    
006754*-----------------------------------------------------------------        
006758* AREA DI LAVORO SCRATCH (LS-UTILS) DEL CONTROLLO NUMERICO                
006762* BITSCORE. Rigenerata ad ogni CALL (LOCAL-STORAGE), non deve             
006766* mai portare residui della riga precedente: SCR-POS/SCR-LEN e            
006770* le posizioni di segno/punto/estremi sono ricalcolate riga per           
006774* riga da 3000-CHECK-SCORE-NUMERIC in poi; SCR-VALID-SW/                  
006778* SCR-NEGATIVE-SW sono gli unici due indicatori (88-level) usati          
006782* da questo modulo, secondo l'abitudine di reparto di un solo             
006786* carattere PIC X(01) per switch invece di un flag numerico.              
006790*-----------------------------------------------------------------        
006800 01 LS-UTILS.                                                             
007000   03 SCR-POS                   PIC 9(4) COMP VALUE ZERO.                 
007100   03 SCR-LEN                   PIC 9(4) COMP VALUE ZERO.                 
007200   03 SCR-SIGN-LEN              PIC 9(4) COMP VALUE ZERO.                 
007300   03 SCR-DOT-POS               PIC 9(4) COMP VALUE ZERO.                 
007400   03 SCR-INT-START             PIC 9(4) COMP VALUE ZERO.                 
007500   03 SCR-INT-END                PIC 9(4) COMP VALUE ZERO.                
007600   03 SCR-DEC-START             PIC 9(4) COMP VALUE ZERO.                 
007700   03 SCR-DEC-END               PIC 9(4) COMP VALUE ZERO.                 
007800   03 SCR-DEC-DIGITS-USED       PIC 9(1) COMP VALUE ZERO.                 
007900   03 SCR-INT-VALUE             PIC 9(7) COMP VALUE ZERO.                 
008000   03 SCR-DEC-VALUE             PIC 9(3) COMP VALUE ZERO.                 
008100   03 SCR-DEC-SCALE             PIC 9(3) COMP VALUE ZERO.                 
008200   03 SCR-ONE-DIGIT             PIC 9(1)      VALUE ZERO.                 
008300   03 SCR-NEGATIVE-SW           PIC X(01) VALUE 'N'.                      
008400     88 SCR-NEGATIVE                VALUE 'Y'.                            
008500   03 SCR-VALID-SW              PIC X(01) VALUE 'Y'.                      
008600     88 SCR-VALID                    VALUE 'Y'.                           
008700     88 SCR-INVALID                  VALUE 'N'.                           
008800   03 FILLER                    PIC X(05) VALUE SPACE.                    
008900*                                                                         
008912*-----------------------------------------------------------------        
008924* TABELLA DEI CAMPI SPEZZATI DALLA RIGA HIT (FLD-AREA). FLD-TOT           
008936* e' il contatore a occorrenza variabile (DEPENDING ON) della             
008948* OCCURS 0 TO 20; il tetto e' volutamente piu' alto dei 12 campi          
008960* attesi per non perdere l'informazione diagnostica quando la             
008972* riga e' malformata per eccesso di separatori TAB.                       
008984*-----------------------------------------------------------------        
009000 01 FLD-AREA.                                                             
009100   03 FLD-TOT                   PIC 9(2) COMP VALUE ZERO.                 
009200   03 FLD-TB.                                                             
009300     05 FLD-ENTRY OCCURS 0 TO 20                                          
009400                   DEPENDING ON FLD-TOT                                   
009500                   INDEXED BY FLD-IDX.                                    
009600       10 FLD-VALUE             PIC X(60).                                
009700   03 FILLER                    PIC X(04) VALUE SPACE.                    
009800*                                                                         
009900* vista numerica/alfa del totale campi trovati, usata nei                 
010000* messaggi di WARNING (stesso schema IDX-N/IDX-X gia' in                  
010100* uso presso il reparto)                                                  
010116*-----------------------------------------------------------------        
010132* vista numerica/alfa del totale campi trovati, usata nei                 
010148* messaggi di WARNING (stesso schema IDX-N/IDX-X gia' in                  
010164* uso presso il reparto)                                                  
010180*-----------------------------------------------------------------        
010200 01 FLD-CNT-DISPLAY.                                                      
010300   03 FLD-CNT-N                 PIC 9(2)  VALUE ZERO.                     
010400 01 FLD-CNT-ALPHA REDEFINES FLD-CNT-DISPLAY.                              
010500   03 FLD-CNT-X                 PIC X(2).                                 
010600*                                                                         
010700* vista numerica/alfa della posizione relativa (nel valore                
010800* BITSCORE) del primo carattere non numerico incontrato                   
010820*-----------------------------------------------------------------        
010840* vista numerica/alfa della posizione relativa (nel valore                
010860* BITSCORE) del primo carattere non numerico incontrato                   
010880*-----------------------------------------------------------------        
010900 01 SCR-POS-DISPLAY.                                                      
011000   03 SCR-POS-N                 PIC 9(4)  VALUE ZERO.                     
011100 01 SCR-POS-ALPHA REDEFINES SCR-POS-DISPLAY.                              
011200   03 SCR-POS-X                 PIC X(4).                                 
011300*                                                                         
011400* vista numerica/alfa della posizione del punto decimale nel              
011500* valore BITSCORE, usata solo nelle DISPLAY di diagnostica                
011520*-----------------------------------------------------------------        
011540* vista numerica/alfa della posizione del punto decimale nel              
011560* valore BITSCORE, usata solo nelle DISPLAY di diagnostica                
011580*-----------------------------------------------------------------        
011600 01 SCR-DOT-DISPLAY.                                                      
011700   03 SCR-DOT-N                 PIC 9(4)  VALUE ZERO.                     
011800 01 SCR-DOT-ALPHA REDEFINES SCR-DOT-DISPLAY.                              
011900   03 SCR-DOT-X                 PIC X(4).                                 
012000*                                                                         
012016*-----------------------------------------------------------------        
012032* SCR-RAW e' la copia di lavoro del campo 12 grezzo (col padding          
012048* a spazi originale); SCR-COMPUTED e' il valore numerico finale           
012064* nel formato atteso da RBH-HIT-SCORE.                                    
012080*-----------------------------------------------------------------        
012100 01 SCORE-PARSE-AREA.                                                     
012200   03 SCR-RAW                   PIC X(60) VALUE SPACE.                    
012300   03 SCR-COMPUTED               PIC S9(7)V9(3) VALUE ZERO.               
012400                                                                          
012500**                                                                        
012600 LINKAGE SECTION.                                                         
012614*-----------------------------------------------------------------        
012628* LINKAGE SECTION - AREE RICEVUTE DAL DRIVER (RBHM001) ALLA CALL:         
012642* la riga di testo, la tripla di uscita (RBH-HIT-TRIPLE, tramite          
012656* COPY RBHMHIT) e l'area di ritorno standard (RBH-RESULT-AREA,            
012670* tramite COPY RBHMCR) con cui il parser segnala l'esito.                 
012684*-----------------------------------------------------------------        
012686*-----------------------------------------------------------------        
012688* La riga arriva qui esattamente come letta dal DRIVER, compreso          
012690* l'eventuale padding a spazi fino a 600 byte: e' compito di              
012692* 1000-SPLIT-FIELDS/1100-SPLIT-ONE-FIELD isolarne i singoli campi.        
012694*-----------------------------------------------------------------        
012700 01 HIT-LINE-TEXT.                                                        
012800   03 HIT-LINE-CONTENT         PIC X(600).                                
012900   03 FILLER                   PIC X(004) VALUE SPACE.                    
013000*                                                                         
013100 COPY RBHMHIT.                                                            
013200 COPY RBHMCR.                                                             
013300                                                                          
013400*                                                                         
013412*-----------------------------------------------------------------        
013424* Il parser e' privo di file propri e di stato persistente fra una        
013436* CALL e l'altra: ogni riga e' trattata in modo indipendente e            
013448* tutte le aree LOCAL-STORAGE sono rigenerate ad ogni ingresso,           
013460* secondo la convenzione di reparto per i sottoprogrammi RBHxxx           
013472* privi di sezione FILE.                                                  
013484*-----------------------------------------------------------------        
013500 PROCEDURE DIVISION USING HIT-LINE-TEXT                                   
013600                          RBH-HIT-TRIPLE                                  
013700                          RBH-RESULT-AREA.                                
013800                                                                          
013900*                                                                         
013911*-----------------------------------------------------------------        
013922* 0000-MAIN E' IL PUNTO DI INGRESSO DEL PARSER, CALL-ato una volta        
013933* per riga dal DRIVER (RBHM001). Azzera l'area di ritorno standard        
013944* e la tripla di uscita, spezza la riga sui TAB, controlla il             
013955* numero di campi e, solo se la riga e' formalmente valida,               
013966* controlla il campo BITSCORE. Nessuna delle due CALL avviene se          
013977* la precedente ha gia' segnalato riga malformata.                        
013988*-----------------------------------------------------------------        
014000 0000-MAIN.                                                               
014100     INITIALIZE RBH-RESULT-AREA                                           
014200                RBH-HIT-TRIPLE                                            
014300                FLD-AREA.                                                 
014400     MOVE HIT-LINE-CONTENT        TO WS-LINE-TEXT.                        
014500                                                                          
014600     PERFORM 1000-SPLIT-FIELDS.                                           
014700     PERFORM 2000-CHECK-FIELD-COUNT.                                      
014750                                                                          
014760* 22/03/2007 FERRARI RQ-7241 - clausola di guardia: una riga gia'         
014770* segnalata malformata da 2000-CHECK-FIELD-COUNT non deve piu'            
014780* attraversare il controllo numerico del punteggio; GO TO al              
014790* punto di uscita del paragrafo invece dell'IF che avvolgeva              
014795* l'intero blocco 3000.                                                   
014800     IF NOT RBH-RESULT-OK                                                 
014820        GO TO 0000-EXIT                                                   
014840     END-IF.                                                              
014850                                                                          
014900     PERFORM 3000-CHECK-SCORE-NUMERIC.                                    
015000*                                                                         
015100 0000-EXIT.                                                               
015200     GOBACK.                                                              
015300*                                                                         
015400*                                                                         
015500*                                                                         
015600* spezza la riga sui TAB, un campo alla volta, avanzando il               
015700* puntatore fino a fine riga (stessa tecnica di scansione                 
015800* gia' usata dal reparto sui tracciati a lunghezza variabile)             
015814*-----------------------------------------------------------------        
015828* 1000-SPLIT-FIELDS azzera il puntatore di scansione e il                 
015842* contatore campi, poi richiama 1100-SPLIT-ONE-FIELD finche' non          
015856* si supera la lunghezza della riga o il tetto di sicurezza               
015870* WK-MAX-SPLIT (protezione contro righe senza alcun TAB).                 
015884*-----------------------------------------------------------------        
015900 1000-SPLIT-FIELDS.                                                       
016000     MOVE 1                       TO WS-PARSE-PTR.                        
016100     MOVE ZERO                    TO FLD-TOT.                             
016200                                                                          
016300     PERFORM 1100-SPLIT-ONE-FIELD                                         
016400        UNTIL WS-PARSE-PTR > WS-LINE-LEN                                  
016500           OR FLD-TOT NOT LESS THAN WK-MAX-SPLIT.                         
016600                                                                          
016700*                                                                         
016714*-----------------------------------------------------------------        
016728* 1100-SPLIT-ONE-FIELD stacca un singolo campo dalla riga con             
016742* UNSTRING DELIMITED BY TAB, avanzando WS-PARSE-PTR. L'ultimo             
016756* campo (BITSCORE) non ha TAB di chiusura: l'UNSTRING si ferma            
016770* comunque a fine riga.                                                   
016784*-----------------------------------------------------------------        
016800 1100-SPLIT-ONE-FIELD.                                                    
016900     ADD 1                        TO FLD-TOT.                             
017000     UNSTRING WS-LINE-TEXT DELIMITED BY WK-TAB                            
017100         INTO FLD-VALUE (FLD-TOT)                                         
017200         WITH POINTER WS-PARSE-PTR                                        
017300     END-UNSTRING.                                                        
017400                                                                          
017500*                                                                         
017600* la riga deve avere esattamente 12 campi (regola 2 del                   
017700* tracciato HIT)                                                          
017714*-----------------------------------------------------------------        
017728* 2000-CHECK-FIELD-COUNT applica la regola 2 del tracciato HIT:           
017742* la riga deve avere esattamente 12 campi. In caso contrario la           
017756* riga e' segnalata come malformata nell'area di ritorno standard         
017770* e QSEQID/SSEQID non vengono valorizzati.                                
017784*-----------------------------------------------------------------        
017800 2000-CHECK-FIELD-COUNT.                                                  
017900     IF FLD-TOT NOT EQUAL WK-MAX-FIELDS                                   
018000        MOVE FLD-TOT              TO FLD-CNT-N                            
018100        MOVE 1                    TO RBH-RESULT                           
018200        MOVE FLD-CNT-X            TO RBH-POSITION                         
018300        DISPLAY 'WARNING: SKIPPING MALFORMED ROW '                        
018400                '(EXPECTED 12 COLUMNS, FOUND ' FLD-CNT-N ')'              
018500     ELSE                                                                 
018600        MOVE FLD-VALUE (1)        TO RBH-HIT-QSEQID                       
018700        MOVE FLD-VALUE (2)        TO RBH-HIT-SSEQID                       
018800     END-IF.                                                              
018900                                                                          
019000*                                                                         
019100* il campo 12 (BITSCORE) deve essere un numero decimale;                  
019200* la conversione e' manuale, cifra per cifra (niente                      
019300* FUNCTION NUMVAL) per coerenza con lo standard di reparto                
019400* sui campi a lunghezza variabile                                         
019411*-----------------------------------------------------------------        
019422* 3000-CHECK-SCORE-NUMERIC verifica che il campo 12 (BITSCORE)            
019433* sia un valore numerico con segno opzionale e punto decimale             
019444* opzionale. Il controllo e la conversione sono spezzati nei              
019455* paragrafi 3100-3600, eseguiti come un unico raggio d'azione             
019466* (PERFORM 3100-CHECK-SIGN THRU 3300-SET-DIGIT-RANGES) seguito            
019477* dall'accumulo cifra per cifra delle due parti del numero.               
019488*-----------------------------------------------------------------        
019500 3000-CHECK-SCORE-NUMERIC.                                                
019600     MOVE FLD-VALUE (12)          TO SCR-RAW.                             
019700     SET SCR-VALID                TO TRUE.                                
019800     MOVE ZERO                    TO SCR-DOT-POS                          
019900                                     SCR-SIGN-LEN                         
020000                                     SCR-INT-VALUE                        
020100                                     SCR-DEC-VALUE.                       
020200     MOVE 'N'                     TO SCR-NEGATIVE-SW.                     
020300                                                                          
020400     INSPECT SCR-RAW TALLYING SCR-LEN                                     
020500             FOR CHARACTERS BEFORE INITIAL SPACE.                         
020600                                                                          
020700     IF SCR-LEN EQUAL ZERO                                                
020800        SET SCR-INVALID           TO TRUE                                 
020900     ELSE                                                                 
021000        PERFORM 3100-CHECK-SIGN THRU 3300-SET-DIGIT-RANGES                
021300        IF SCR-VALID                                                      
021400           PERFORM 3400-ACCUM-INT-PART                                    
021500        END-IF                                                            
021600        IF SCR-VALID                                                      
021700           PERFORM 3500-ACCUM-DEC-PART                                    
021800        END-IF                                                            
021900     END-IF.                                                              
022000                                                                          
022100     IF SCR-INVALID                                                       
022200        MOVE 2                    TO RBH-RESULT                           
022300        MOVE SCR-RAW               TO RBH-POSITION                        
022400        DISPLAY 'ERROR: INVALID NUMERIC VALUE IN ROW'                     
022500     ELSE                                                                 
022600        PERFORM 3600-BUILD-SCORE                                          
022700        MOVE SCR-COMPUTED         TO RBH-HIT-SCORE                        
022800     END-IF.                                                              
022900                                                                          
023000*                                                                         
023016*-----------------------------------------------------------------        
023032* 3100-CHECK-SIGN riconosce un segno '+' o '-' iniziale e ne              
023048* registra la lunghezza in SCR-SIGN-LEN, cosi' che i paragrafi            
023064* successivi sappiano da quale posizione parte la parte intera.           
023080*-----------------------------------------------------------------        
023100 3100-CHECK-SIGN.                                                         
023200     IF SCR-RAW (1:1) EQUAL '-'                                           
023300        SET SCR-NEGATIVE          TO TRUE                                 
023400        MOVE 1                    TO SCR-SIGN-LEN                         
023500     ELSE                                                                 
023600        IF SCR-RAW (1:1) EQUAL '+'                                        
023700           MOVE 1                 TO SCR-SIGN-LEN                         
023800        END-IF                                                            
023900     END-IF.                                                              
024000                                                                          
024100*                                                                         
024200* individua la posizione del punto decimale (stessa tecnica               
024300* INSPECT ... TALLYING ... BEFORE INITIAL gia' impiegata dal              
024400* reparto per la ricerca del primo separatore in un campo a               
024500* lunghezza variabile)                                                    
024600 3200-LOCATE-DECIMAL-POINT.                                               
024700     INSPECT SCR-RAW TALLYING SCR-DOT-POS                                 
024800             FOR CHARACTERS BEFORE INITIAL '.'.                           
024900     ADD 1                        TO SCR-DOT-POS.                         
025000                                                                          
025100     IF SCR-DOT-POS GREATER SCR-LEN                                       
025200        MOVE ZERO                 TO SCR-DOT-POS                          
025300     END-IF.                                                              
025400                                                                          
025500*    MOVE SCR-DOT-POS             TO SCR-DOT-N                            
025600*    DISPLAY 'PUNTO DECIMALE IN POS ' SCR-DOT-X                           
025700*            ' - VALORE ' SCR-RAW.                                        
025800                                                                          
025900*                                                                         
026000* calcola gli estremi delle sottostringhe intera/decimale;                
026100* un valore senza cifre in nessuna delle due parti e'                     
026200* segnalato come non valido                                               
026216*-----------------------------------------------------------------        
026232* 3300-SET-DIGIT-RANGES calcola gli estremi delle sottostringhe           
026248* intera e decimale a partire dal segno e dal punto decimale gia'         
026264* individuati dai due paragrafi precedenti del raggio d'azione.           
026280*-----------------------------------------------------------------        
026300 3300-SET-DIGIT-RANGES.                                                   
026400     MOVE SCR-SIGN-LEN + 1        TO SCR-INT-START.                       
026500                                                                          
026600     IF SCR-DOT-POS EQUAL ZERO                                            
026700        MOVE SCR-LEN              TO SCR-INT-END                          
026800        MOVE 1                    TO SCR-DEC-START                        
026900        MOVE ZERO                 TO SCR-DEC-END                          
027000     ELSE                                                                 
027100        MOVE SCR-DOT-POS - 1      TO SCR-INT-END                          
027200        MOVE SCR-DOT-POS + 1      TO SCR-DEC-START                        
027300        MOVE SCR-LEN              TO SCR-DEC-END                          
027400     END-IF.                                                              
027500                                                                          
027600     IF SCR-INT-END LESS SCR-INT-START AND                                
027700        SCR-DEC-END LESS SCR-DEC-START                                    
027800        SET SCR-INVALID           TO TRUE                                 
027900     END-IF.                                                              
028000                                                                          
028100*                                                                         
028200* accumula le cifre della parte intera, una alla volta: il                
028300* MOVE di un solo carattere in un campo PIC 9(1) non pone                 
028400* problemi di giustificazione, a differenza di un MOVE                    
028500* diretto di tutta la stringa in un campo numerico                        
028600 3400-ACCUM-INT-PART.                                                     
028700     IF SCR-INT-END GREATER OR EQUAL SCR-INT-START                        
028800        PERFORM 3410-ACCUM-ONE-INT-DIGIT                                  
028900           VARYING SCR-POS FROM SCR-INT-START BY 1                        
029000           UNTIL SCR-POS GREATER SCR-INT-END                              
029100              OR SCR-INVALID                                              
029200     END-IF.                                                              
029300                                                                          
029400*                                                                         
029414*-----------------------------------------------------------------        
029428* 3410-ACCUM-ONE-INT-DIGIT valuta un solo carattere della parte           
029442* intera. Se non e' una cifra (CLASS DIGIT-VALID) il valore e'            
029456* segnalato non valido e la posizione del carattere incriminato           
029470* e' salvata in SCR-POS-N per il messaggio di diagnostica.                
029484*-----------------------------------------------------------------        
029500 3410-ACCUM-ONE-INT-DIGIT.                                                
029600     IF SCR-RAW (SCR-POS:1) IS DIGIT-VALID                                
029700        MOVE SCR-RAW (SCR-POS:1)  TO SCR-ONE-DIGIT                        
029800        COMPUTE SCR-INT-VALUE = SCR-INT-VALUE * 10                        
029900                                  + SCR-ONE-DIGIT                         
030000     ELSE                                                                 
030100        MOVE SCR-POS              TO SCR-POS-N                            
030200        SET SCR-INVALID           TO TRUE                                 
030300     END-IF.                                                              
030400                                                                          
030500*                                                                         
030600* accumula fino a 3 cifre della parte decimale; le cifre                  
030700* oltre la terza sono ignorate (nessun arrotondamento, come               
030800* da regola 9 - il confronto e' solo su massimo 3 decimali)               
030814*-----------------------------------------------------------------        
030828* 3500-ACCUM-DEC-PART accumula al massimo 3 cifre della parte             
030842* decimale (regola 9: nessun arrotondamento). SCR-DEC-DIGITS-USED         
030856* conta quante cifre sono state effettivamente lette, per la              
030870* corretta scala a millesimi eseguita da 3600-BUILD-SCORE.                
030884*-----------------------------------------------------------------        
030900 3500-ACCUM-DEC-PART.                                                     
031000     MOVE ZERO                    TO SCR-DEC-DIGITS-USED.                 
031100                                                                          
031200     IF SCR-DEC-END GREATER OR EQUAL SCR-DEC-START                        
031300        PERFORM 3510-ACCUM-ONE-DEC-DIGIT                                  
031400           VARYING SCR-POS FROM SCR-DEC-START BY 1                        
031500           UNTIL SCR-POS GREATER SCR-DEC-END                              
031600              OR SCR-DEC-DIGITS-USED EQUAL 3                              
031700              OR SCR-INVALID                                              
031800     END-IF.                                                              
031900                                                                          
032000*                                                                         
032016*-----------------------------------------------------------------        
032032* 3510-ACCUM-ONE-DEC-DIGIT e' l'analogo di 3410 per la parte              
032048* decimale: stessa tecnica di validazione carattere per carattere         
032064* e stessa modalita' di segnalazione della posizione non valida.          
032080*-----------------------------------------------------------------        
032100 3510-ACCUM-ONE-DEC-DIGIT.                                                
032200     IF SCR-RAW (SCR-POS:1) IS DIGIT-VALID                                
032300        MOVE SCR-RAW (SCR-POS:1)  TO SCR-ONE-DIGIT                        
032400        COMPUTE SCR-DEC-VALUE = SCR-DEC-VALUE * 10                        
032500                                  + SCR-ONE-DIGIT                         
032600        ADD 1                     TO SCR-DEC-DIGITS-USED                  
032700     ELSE                                                                 
032800        MOVE SCR-POS              TO SCR-POS-N                            
032900        SET SCR-INVALID           TO TRUE                                 
033000     END-IF.                                                              
033100                                                                          
033200*                                                                         
033300* riporta la parte decimale a millesimi (0, 1 o 2 cifre                   
033400* lette vengono scalate a sinistra) e ricompone il segno                  
033416*-----------------------------------------------------------------        
033432* 3600-BUILD-SCORE riporta la parte decimale a millesimi e                
033448* ricompone il valore con il segno, producendo SCR-COMPUTED               
033464* nel formato S9(7)V9(3) atteso da RBH-HIT-SCORE.                         
033480*-----------------------------------------------------------------        
033500 3600-BUILD-SCORE.                                                        
033600     EVALUATE SCR-DEC-DIGITS-USED                                         
033700        WHEN 0                                                            
033800           MOVE ZERO              TO SCR-DEC-VALUE                        
033900        WHEN 1                                                            
034000           MULTIPLY 100 BY SCR-DEC-VALUE                                  
034100        WHEN 2                                                            
034200           MULTIPLY 10 BY SCR-DEC-VALUE                                   
034300     END-EVALUATE.                                                        
034400                                                                          
034500     COMPUTE SCR-COMPUTED = SCR-INT-VALUE                                 
034600                              + (SCR-DEC-VALUE / 1000).                   
034700                                                                          
034800     IF SCR-NEGATIVE                                                      
034900        COMPUTE SCR-COMPUTED = SCR-COMPUTED * -1                          
035000     END-IF.                                                              
035010* FINE DEL PROGRAMMA RBHP001. Nessun'altra CALL o COPY oltre a            
035020* quelle elencate in testa; l'unico punto di uscita e' 0000-EXIT          
035030* raggiunto sia per caduta normale sia tramite GO TO dalla                
035040* clausola di guardia su riga malformata.                                 
035050* Le regole di scarto (numero campi, formato BITSCORE) sono               
035060* interamente decise qui: il DRIVER si limita a contare le righe          
035070* respinte in base all'area di ritorno standard restituita.               
035080* Nessuna riga viene mai corretta o riparata dal parser: la riga          
035090* malformata e' sempre e solo segnalata, mai normalizzata.                
035100* Il RETURN-CODE del sottoprogramma non viene mai impostato: solo         
035110* il DRIVER decide se abortire il batch, sulla base dell'area di          
035120* ritorno standard qui restituita.                                        
