000100* **++ Area di ritorno standard per le CALL dei moduli RBH                
000200* Contiene il codice di esito, la descrizione dell'errore e la            
000300* posizione (chiave/indice) alla quale l'errore si e' verificato.         
000400* Adattata dal layout di ritorno standard gia' in uso presso lo           
000500* shop per le chiamate fra i moduli applicativi; qui usata dai            
000600* moduli RBHxxx per la mappatura degli ortologhi reciproci (RBH =         
000700* Reciprocal Best Hit).                                                   
000800 01 RBH-RESULT-AREA.                                                      
000900   03 RBH-RESULT               PIC S9(4) COMP VALUE ZERO.                 
001000     88 RBH-RESULT-OK               VALUE ZERO.                           
001100     88 RBH-RESULT-WARNING          VALUE 1 THRU 49.                      
001200     88 RBH-RESULT-ERROR             VALUE 50 THRU 99.                    
001300   03 RBH-DESCRIPTION           PIC X(80)      VALUE SPACE.               
001400   03 RBH-POSITION              PIC X(50)      VALUE SPACE.               
001500   03 FILLER                    PIC X(10)      VALUE SPACE.               
